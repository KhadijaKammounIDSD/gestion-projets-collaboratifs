      ******************************************************************00010000
      *                                                                *00020000
      *   TASK ASSIGNMENT MANAGEMENT SYSTEM (TAMS)                     *00030000
      *   LATTICE SOFTWARE CORPORATION                                 *00040000
      *                                                                *00050000
      *   CONTROL CARD / PROCESSING-DATE PASS AREA                     *00060000
      *   ONE RECORD IS READ FROM THE CONTROLCD FILE AT THE START OF   *00070000
      *   EACH RUN AND CARRIES THE "AS-OF" PROCESSING DATE USED BY     *00080000
      *   THE DELAY-WINDOW AND ALERT-DATE LOGIC.                       *00090000
      *                                                                *00100000
      ******************************************************************00110000
                                                                        00120000
       01  TAMPARM-CONTROL-REC.                                         00130000
           05  TAMPARM-PROCESS-DATE    PIC 9(8)    VALUE ZEROES.        00140000
           05  TAMPARM-PD-R            REDEFINES                        00150000
               TAMPARM-PROCESS-DATE.                                    00160000
               10  TAMPARM-PD-YEAR     PIC 9(4).                        00170000
               10  TAMPARM-PD-MONTH    PIC 9(2).                        00180000
               10  TAMPARM-PD-DAY      PIC 9(2).                        00190000
           05  FILLER                  PIC X(70)   VALUE SPACES.        00200000
