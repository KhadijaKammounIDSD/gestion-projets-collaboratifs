      ******************************************************************00010000
      * PROJECT RECORD  --  LINE SEQUENTIAL (PROJIN FILE)              *00020000
      ******************************************************************00030000
                                                                        00040000
       01  TAMS-PROJECT-RECORD.                                         00050000
           05  TP-PROJECT-ID            PIC 9(05).                      00060000
           05  TP-PROJECT-ID-A          REDEFINES                       00070000
               TP-PROJECT-ID            PIC X(05).                      00080000
           05  TP-PROJECT-NAME          PIC X(30).                      00090000
           05  TP-START-DATE            PIC 9(08).                      00100000
           05  TP-END-DATE              PIC 9(08).                      00110000
           05  TP-STATUS                PIC X(12).                      00120000
               88  TP-STATUS-INPROGRESS        VALUE 'INPROGRESS  '.    00130000
               88  TP-STATUS-COMPLETED         VALUE 'COMPLETED   '.    00140000
           05  FILLER                   PIC X(02).                      00150000
