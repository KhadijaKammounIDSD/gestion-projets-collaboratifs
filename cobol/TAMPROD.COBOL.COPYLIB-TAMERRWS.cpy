      ******************************************************************00010000
      * TASK ASSIGNMENT MANAGEMENT SYSTEM (TAMS)                       *00020000
      *                                                                *00030000
      * COMMON BATCH ERROR / ABEND DISPLAY AREAS                       *00040000
      * USED BY TAMB01, TAMB02 AND TAMB03 WHEN A FILE STATUS OR TABLE  *00050000
      * CAPACITY CONDITION FORCES AN EARLY TERMINATION OF THE RUN.     *00060000
      ******************************************************************00070000
                                                                        00080000
       77  WS-TAM-ERROR-LENGTH         PIC S9(04)      COMP  VALUE +800.00090000
                                                                        00100000
       01  WS-TAM-ERROR-GENERAL.                                        00110000
           05  WS-TAM-ERROR-TYPE       PIC X(04)       VALUE SPACES.    00120000
               88  TAM-FILE-ERROR                      VALUE 'FILE'.    00130000
               88  TAM-TABLE-ERROR                     VALUE 'TABL'.    00140000
                                                                        00150000
      ******************************************************************00160000
      *    TAMS FORMATTED ERROR BANNER                                 *00170000
      ******************************************************************00180000
                                                                        00190000
       01  WS-TAM-ERROR-AREA.                                           00200000
           05  WTEA-ERROR-01           PIC X(80)       VALUE ALL '*'.   00210000
           05  WTEA-ERROR-02.                                           00220000
               10 FILLER               PIC X(01)       VALUE '*'.       00230000
               10 FILLER               PIC X(78)       VALUE SPACES.    00240000
               10 FILLER               PIC X(01)       VALUE '*'.       00250000
           05  WTEA-ERROR-03.                                           00260000
               10 FILLER               PIC X(01)       VALUE '*'.       00270000
               10 FILLER               PIC X(78)       VALUE            00280000
               '   TASK ASSIGNMENT MANAGEMENT SYSTEM (TAMS) ERROR  '.   00290000
               10 FILLER               PIC X(01)       VALUE '*'.       00300000
           05  WTEA-ERROR-04.                                           00310000
               10 FILLER               PIC X(01)       VALUE '*'.       00320000
               10 FILLER               PIC X(78)       VALUE SPACES.    00330000
               10 FILLER               PIC X(01)       VALUE '*'.       00340000
           05  WTEA-ERROR-05           PIC X(80)       VALUE ALL '*'.   00350000
                                                                        00360000
      ******************************************************************00370000
      *    TAMS FILE-STATUS ERROR LINE                                 *00380000
      ******************************************************************00390000
                                                                        00400000
       01  WS-TAM-FILE-ERROR-01.                                        00410000
           05  FILLER                  PIC X(01)       VALUE SPACES.    00420000
           05  FILLER                  PIC X(12)       VALUE            00430000
               'FILE ERROR: '.                                          00440000
           05  FILLER                  PIC X(10)       VALUE            00450000
               'PROGRAM = '.                                            00460000
           05  WTFE-PROGRAM-ID         PIC X(08)       VALUE SPACES.    00470000
           05  FILLER                  PIC X(14)       VALUE            00480000
               ', PARAGRAPH = '.                                        00490000
           05  WTFE-PARAGRAPH          PIC X(06)       VALUE SPACES.    00500000
           05  FILLER                  PIC X(12)       VALUE            00510000
               ', STATUS = '.                                           00520000
           05  WTFE-FILE-STATUS        PIC X(02)       VALUE SPACES.    00530000
           05  FILLER                  PIC X(15)       VALUE SPACES.    00540000
