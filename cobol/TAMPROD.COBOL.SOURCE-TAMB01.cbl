       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID.    TAMB01.                                           00020000
       AUTHOR.        R HARTIGAN.                                       00030000
       INSTALLATION.  LATTICE SOFTWARE CORPORATION - HARRISBURG DC.     00040000
       DATE-WRITTEN.  03/22/89.                                         00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.      LATTICE SOFTWARE CORPORATION - COMPANY            00070000
                       CONFIDENTIAL.  UNAUTHORIZED DISCLOSURE           00080000
                       PROHIBITED.                                      00090000
      *                                                                 00100000
      ***************************************************************** 00110000
      *              TASK ASSIGNMENT MANAGEMENT SYSTEM (TAMS)         * 00120000
      *                   LATTICE SOFTWARE CORPORATION                * 00130000
      *                                                               * 00140000
      * PROGRAM :   TAMB01                                            * 00150000
      *                                                               * 00160000
      * FUNCTION:   TAMB01 IS THE MAIN-LINE BATCH DRIVER FOR TAMS.    * 00170000
      *             IT LOADS THE MEMBER, TASK, PROJECT AND SKILL      * 00180000
      *             MASTER FILES INTO WORKING-STORAGE TABLES, RUNS    * 00190000
      *             THE TASK ASSIGNMENT ENGINE AGAINST THE UNASSIGNED * 00200000
      *             TASKS (HIGHEST PRIORITY FIRST), PERFORMS THE      * 00210000
      *             TEAM LOAD-BALANCE CHECK, CALLS TAMB02 TO RAISE    * 00220000
      *             OVERLOAD / DELAY / URGENT-TASK ALERTS AND TAMB03  * 00230000
      *             TO BUILD THE STATISTICS SECTION, AND THEN PRINTS  * 00240000
      *             THE RAPPORT DE REPARTITION DES TACHES AND WRITES  * 00250000
      *             THE ALERTS-OUT FILE.                              * 00260000
      *                                                               * 00270000
      * FILES   :   CONTROLCD  - ONE-RECORD CONTROL CARD CARRYING THE * 00280000
      *                          PROCESSING ("AS-OF") DATE            * 00290000
      *             MEMBERS    - TEAM MEMBER MASTER (INPUT)           * 00300000
      *             TASKSIN    - TASK MASTER (INPUT)                  * 00310000
      *             PROJIN     - PROJECT MASTER (INPUT)               * 00320000
      *             SKILLIN    - SKILL REFERENCE FILE (INPUT)         * 00330000
      *             ASSNRPT    - RAPPORT DE REPARTITION DES TACHES    * 00340000
      *                          (OUTPUT - PRINT IMAGE)               * 00350000
      *             ALERTOUT   - ALERT RECORDS (OUTPUT)               * 00360000
      *                                                               * 00370000
      ***************************************************************** 00380000
      *             PROGRAM CHANGE LOG                                * 00390000
      *             -------------------                               * 00400000
      *                                                               * 00410000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00420000
      *  --------   --------------------  --------------------------  * 00430000
      *  03/22/89   R HARTIGAN            INITIAL VERSION.             *00440000
      *  08/02/89   R HARTIGAN            ADDED SKILL-QUALIFICATION    *00450000
      *                                   TEST TO THE ASSIGNMENT PASS.* 00460000
      *  04/11/90   R HARTIGAN            ADDED BUCKET SORT BY         *00470000
      *                                   PRIORITY AHEAD OF THE        *00480000
      *                                   ASSIGNMENT PASS - ORIGINAL   *00490000
      *                                   FILE ORDER WAS BEING USED    *00500000
      *                                   AND HIGH-PRIORITY WORK WAS   *00510000
      *                                   LOSING OUT TO EARLIER LOW-   *00520000
      *                                   PRIORITY RECORDS.            *00530000
      *  09/17/90   R HARTIGAN            ADDED CALL TO TAMB03 AND THE *00540000
      *                                   STATISTICS SECTION OF THE    *00550000
      *                                   REPORT.                     * 00560000
      *  02/06/91   R HARTIGAN            ADDED CALL TO TAMB02 AND THE *00570000
      *                                   ALERTOUT FILE.               *00580000
      *  11/03/93   C VANCE                ADDED LOAD-BALANCE CHECK    *00590000
      *                                   (STANDARD DEVIATION OF       *00600000
      *                                   CURRENT-LOAD) AHEAD OF THE   *00610000
      *                                   ALERT ENGINE CALL.           *00620000
      *  08/22/98   C VANCE                Y2K - TAMPARM-PROCESS-DATE  *00630000
      *                                   EXPANDED TO A FULL 4-DIGIT   *00640000
      *                                   CENTURY; ALL COMPARES BELOW  *00650000
      *                                   THIS PROGRAM WERE ALREADY    *00660000
      *                                   CENTURY-SAFE.                *00670000
      *  06/14/01   T OYELARAN             TICKET TAM-0118 - DEFENSIVE *00680000
      *                                   OVERLOAD ALERT (NO QUALIFIED *00690000
      *                                   MEMBER FOUND) WAS NOT USING  *00700000
      *                                   THE SHARED ALERT-ID COUNTER. *00710000
      *  03/30/05   T OYELARAN             TICKET TAM-0231 - REPORT    *00720000
      *                                   PAGE-BREAK LOGIC ADDED TO    *00730000
      *                                   THE MEMBER-DETAIL SECTION.   *00740000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00750000
      *                                                               * 00760000
      ***************************************************************** 00770000
                                                                        00780000
       ENVIRONMENT DIVISION.                                            00790000
       CONFIGURATION SECTION.                                           00800000
       SOURCE-COMPUTER.  IBM-370.                                       00810000
       OBJECT-COMPUTER.  IBM-370.                                       00820000
       SPECIAL-NAMES.                                                   00830000
           C01 IS TOP-OF-FORM                                           00840000
           CLASS TAM-NUMERIC-CLASS IS '0' THRU '9'.                     00850000
                                                                        00860000
       INPUT-OUTPUT SECTION.                                            00870000
       FILE-CONTROL.                                                    00880000
           SELECT CONTROL-CARD    ASSIGN TO CONTROLCD                   00890000
               ORGANIZATION IS LINE SEQUENTIAL                          00900000
               FILE STATUS IS WS-CONTROLCD-STATUS.                      00910000
                                                                        00920000
           SELECT MEMBERS-FILE    ASSIGN TO MEMBERS                     00930000
               ORGANIZATION IS LINE SEQUENTIAL                          00940000
               FILE STATUS IS WS-MEMBERS-STATUS.                        00950000
                                                                        00960000
           SELECT TASKS-FILE      ASSIGN TO TASKSIN                     00970000
               ORGANIZATION IS LINE SEQUENTIAL                          00980000
               FILE STATUS IS WS-TASKS-STATUS.                          00990000
                                                                        01000000
           SELECT PROJECTS-FILE   ASSIGN TO PROJIN                      01010000
               ORGANIZATION IS LINE SEQUENTIAL                          01020000
               FILE STATUS IS WS-PROJECTS-STATUS.                       01030000
                                                                        01040000
           SELECT SKILLS-FILE     ASSIGN TO SKILLIN                     01050000
               ORGANIZATION IS LINE SEQUENTIAL                          01060000
               FILE STATUS IS WS-SKILLS-STATUS.                         01070000
                                                                        01080000
           SELECT ASSIGN-REPORT   ASSIGN TO ASSNRPT                     01090000
               ORGANIZATION IS LINE SEQUENTIAL                          01100000
               FILE STATUS IS WS-ASSNRPT-STATUS.                        01110000
                                                                        01120000
           SELECT ALERTS-OUT      ASSIGN TO ALERTOUT                    01130000
               ORGANIZATION IS LINE SEQUENTIAL                          01140000
               FILE STATUS IS WS-ALERTOUT-STATUS.                       01150000
                                                                        01160000
       DATA DIVISION.                                                   01170000
       FILE SECTION.                                                    01180000
                                                                        01190000
       FD  CONTROL-CARD                                                 01200000
           LABEL RECORDS ARE STANDARD                                   01210000
           RECORDING MODE IS F                                          01220000
           RECORD CONTAINS 80 CHARACTERS.                               01230000
           COPY TAMPARM.                                                01240000
                                                                        01250000
       FD  MEMBERS-FILE                                                 01260000
           LABEL RECORDS ARE STANDARD                                   01270000
           RECORDING MODE IS F                                          01280000
           RECORD CONTAINS 113 CHARACTERS.                              01290000
           COPY TAMMEMB.                                                01300000
                                                                        01310000
       FD  TASKS-FILE                                                   01320000
           LABEL RECORDS ARE STANDARD                                   01330000
           RECORDING MODE IS F                                          01340000
           RECORD CONTAINS 120 CHARACTERS.                              01350000
           COPY TAMTASK.                                                01360000
                                                                        01370000
       FD  PROJECTS-FILE                                                01380000
           LABEL RECORDS ARE STANDARD                                   01390000
           RECORDING MODE IS F                                          01400000
           RECORD CONTAINS 65 CHARACTERS.                               01410000
           COPY TAMPROJ.                                                01420000
                                                                        01430000
       FD  SKILLS-FILE                                                  01440000
           LABEL RECORDS ARE STANDARD                                   01450000
           RECORDING MODE IS F                                          01460000
           RECORD CONTAINS 25 CHARACTERS.                               01470000
           COPY TAMSKIL.                                                01480000
                                                                        01490000
       FD  ASSIGN-REPORT                                                01500000
           LABEL RECORDS ARE STANDARD                                   01510000
           RECORDING MODE IS F                                          01520000
           RECORD CONTAINS 132 CHARACTERS.                              01530000
       01  ASSIGN-REPORT-REC           PIC X(132).                      01540000
                                                                        01550000
       FD  ALERTS-OUT                                                   01560000
           LABEL RECORDS ARE STANDARD                                   01570000
           RECORDING MODE IS F                                          01580000
           RECORD CONTAINS 143 CHARACTERS.                              01590000
           COPY TAMALRT REPLACING TAMS-ALERT-RECORD BY                  01600000
               ALERTS-OUT-REC.                                          01610000
                                                                        01620000
       WORKING-STORAGE SECTION.                                         01630000
                                                                        01640000
      ***************************************************************** 01650000
      *    77 LEVEL DATA ITEMS  (MAX TABLE SIZES, SUBSCRIPTS, COUNTS) * 01660000
      ***************************************************************** 01670000
                                                                        01680000
       77  WS-MEMBER-MAX               PIC S9(4) COMP VALUE +200.       01690000
       77  WS-TASK-MAX                 PIC S9(4) COMP VALUE +500.       01700000
       77  WS-PROJECT-MAX               PIC S9(4) COMP VALUE +100.      01710000
       77  WS-SKILL-MAX                 PIC S9(4) COMP VALUE +50.       01720000
       77  WS-ALERT-MAX                 PIC S9(4) COMP VALUE +500.      01730000
                                                                        01740000
       77  WS-MX                        PIC S9(4) COMP VALUE +0.        01750000
       77  WS-TX                        PIC S9(4) COMP VALUE +0.        01760000
       77  WS-PX                        PIC S9(4) COMP VALUE +0.        01770000
       77  WS-KX                        PIC S9(4) COMP VALUE +0.        01780000
       77  WS-AX                        PIC S9(4) COMP VALUE +0.        01790000
       77  WS-SUB1                      PIC S9(4) COMP VALUE +0.        01800000
       77  WS-SUB2                      PIC S9(4) COMP VALUE +0.        01810000
       77  WS-SUB3                      PIC S9(4) COMP VALUE +0.        01820000
                                                                        01830000
       77  WS-MEMBER-COUNT              PIC 9(04) COMP VALUE 0.         01840000
       77  WS-TASK-COUNT                PIC 9(04) COMP VALUE 0.         01850000
       77  WS-PROJECT-COUNT             PIC 9(04) COMP VALUE 0.         01860000
       77  WS-SKILL-COUNT               PIC 9(04) COMP VALUE 0.         01870000
       77  WS-ALERT-COUNT               PIC 9(04) COMP VALUE 0.         01880000
       77  WS-NEXT-ALERT-ID             PIC 9(05) COMP VALUE 0.         01890000
       77  WS-PROCESS-COUNT             PIC 9(04) COMP VALUE 0.         01900000
                                                                        01910000
       77  WS-OVERLOAD-THRESHOLD        PIC S9(5)V99   VALUE +160.00.   01920000
       77  WS-IMBALANCE-THRESHOLD       PIC S9(5)V99   VALUE  +30.00.   01930000
                                                                        01940000
       77  WS-CUR-TASK-IDX               PIC S9(4) COMP VALUE +0.       01950000
       77  WS-CUR-DURATION               PIC S9(3)V99   VALUE 0.        01960000
       77  WS-BEST-IDX                   PIC S9(4) COMP VALUE +0.       01970000
                                                                        01980000
       77  WS-SKILLS-OK-SW                PIC X    VALUE 'Y'.           01990000
           88  WS-SKILLS-OK                     VALUE 'Y'.              02000000
       77  WS-SKILL-FOUND-SW               PIC X    VALUE 'N'.          02010000
           88  WS-SKILL-FOUND                    VALUE 'Y'.             02020000
                                                                        02030000
       77  WS-LINE-CNT                    PIC S9(3) COMP VALUE +0.      02040000
       77  WS-PAGE-CNT                    PIC S9(3) COMP VALUE +0.      02050000
                                                                        02060000
           EJECT                                                        02070000
      ***************************************************************** 02080000
      *    FILE STATUS / END-OF-FILE SWITCHES                         * 02090000
      ***************************************************************** 02100000
                                                                        02110000
       01  WS-FILE-STATUSES.                                            02120000
           05  WS-CONTROLCD-STATUS      PIC XX   VALUE '00'.            02130000
               88  WS-CONTROLCD-OK             VALUE '00'.              02140000
           05  WS-MEMBERS-STATUS        PIC XX   VALUE '00'.            02150000
               88  WS-MEMBERS-OK               VALUE '00'.              02160000
               88  WS-MEMBERS-EOF              VALUE '10'.              02170000
           05  WS-TASKS-STATUS          PIC XX   VALUE '00'.            02180000
               88  WS-TASKS-OK                 VALUE '00'.              02190000
               88  WS-TASKS-EOF                VALUE '10'.              02200000
           05  WS-PROJECTS-STATUS       PIC XX   VALUE '00'.            02210000
               88  WS-PROJECTS-OK              VALUE '00'.              02220000
               88  WS-PROJECTS-EOF             VALUE '10'.              02230000
           05  WS-SKILLS-STATUS         PIC XX   VALUE '00'.            02240000
               88  WS-SKILLS-OK-STAT           VALUE '00'.              02250000
               88  WS-SKILLS-EOF               VALUE '10'.              02260000
           05  WS-ASSNRPT-STATUS        PIC XX   VALUE '00'.            02270000
               88  WS-ASSNRPT-OK               VALUE '00'.              02280000
           05  WS-ALERTOUT-STATUS       PIC XX   VALUE '00'.            02290000
               88  WS-ALERTOUT-OK              VALUE '00'.              02300000
                                                                        02310000
       01  WS-SWITCHES.                                                 02320000
           05  WS-MEMBERS-EOF-SW        PIC X    VALUE 'N'.             02330000
               88  WS-NO-MORE-MEMBERS         VALUE 'Y'.                02340000
           05  WS-TASKS-EOF-SW          PIC X    VALUE 'N'.             02350000
               88  WS-NO-MORE-TASKS           VALUE 'Y'.                02360000
           05  WS-PROJECTS-EOF-SW       PIC X    VALUE 'N'.             02370000
               88  WS-NO-MORE-PROJECTS        VALUE 'Y'.                02380000
           05  WS-SKILLS-EOF-SW         PIC X    VALUE 'N'.             02390000
               88  WS-NO-MORE-SKILLS          VALUE 'Y'.                02400000
                                                                        02410000
           EJECT                                                        02420000
      ***************************************************************** 02430000
      *    IN-MEMORY MEMBER / TASK / PROJECT / SKILL TABLES           * 02440000
      ***************************************************************** 02450000
                                                                        02460000
       01  WS-MEMBER-TABLE.                                             02470000
           05  WS-MEMBER-ENTRY          OCCURS 200 TIMES                02480000
                                         INDEXED BY WS-MIX.             02490000
               10  WM-MEMBER-ID         PIC 9(05).                      02500000
               10  WM-MEMBER-ID-A REDEFINES WM-MEMBER-ID                02510000
                                        PIC X(05).                      02520000
               10  WM-FIRST-NAME        PIC X(20).                      02530000
               10  WM-LAST-NAME         PIC X(20).                      02540000
               10  WM-ROLE              PIC X(15).                      02550000
               10  WM-CURRENT-LOAD      PIC S9(4)V99.                   02560000
               10  WM-WEEKLY-AVAIL      PIC S9(3)V99.                   02570000
               10  WM-REMAINING-HOURS   PIC S9(4)V99.                   02580000
               10  WM-AVAILABLE-FLAG    PIC X(01).                      02590000
                   88  WM-IS-AVAILABLE        VALUE 'Y'.                02600000
               10  WM-SKILL-COUNT       PIC 9(02).                      02610000
               10  WM-SKILL-ID          PIC 9(03) OCCURS 10 TIMES.      02620000
               10  WM-ASSIGNED-COUNT    PIC 9(02) COMP-3.               02630000
               10  WM-ASSIGNED-TASK-IDX PIC 9(04) COMP                  02640000
                                         OCCURS 50 TIMES.               02650000
               10  FILLER               PIC X(02).                      02660000
                                                                        02670000
       01  WS-TASK-TABLE.                                               02680000
           05  WS-TASK-ENTRY            OCCURS 500 TIMES                02690000
                                         INDEXED BY WS-TIX.             02700000
               10  WT-TASK-ID           PIC 9(05).                      02710000
               10  WT-TASK-ID-A REDEFINES WT-TASK-ID                    02720000
                                        PIC X(05).                      02730000
               10  WT-TASK-NAME         PIC X(30).                      02740000
               10  WT-PROJECT-ID        PIC 9(05).                      02750000
               10  WT-EST-DURATION      PIC S9(3)V99.                   02760000
               10  WT-PLANNED-START     PIC 9(08).                      02770000
               10  WT-PLANNED-START-R REDEFINES WT-PLANNED-START.       02780000
                   15  WT-PS-YEAR       PIC 9(04).                      02790000
                   15  WT-PS-MONTH      PIC 9(02).                      02800000
                   15  WT-PS-DAY        PIC 9(02).                      02810000
               10  WT-PLANNED-END       PIC 9(08).                      02820000
               10  WT-PE-R REDEFINES WT-PLANNED-END.                    02830000
                   15  WT-PE-YEAR       PIC 9(04).                      02840000
                   15  WT-PE-MONTH      PIC 9(02).                      02850000
                   15  WT-PE-DAY        PIC 9(02).                      02860000
               10  WT-PRIORITY          PIC X(08).                      02870000
               10  WT-STATUS            PIC X(12).                      02880000
               10  WT-ASSIGNEE-ID       PIC 9(05).                      02890000
               10  WT-REQ-SKILL-COUNT   PIC 9(02).                      02900000
               10  WT-REQ-SKILL-ID      PIC 9(03) OCCURS 10 TIMES.      02910000
               10  FILLER               PIC X(02).                      02920000
                                                                        02930000
       01  WS-PROJECT-TABLE.                                            02940000
           05  WS-PROJECT-ENTRY         OCCURS 100 TIMES                02950000
                                         INDEXED BY WS-PIX.             02960000
               10  WP-PROJECT-ID        PIC 9(05).                      02970000
               10  WP-PROJECT-NAME      PIC X(30).                      02980000
               10  WP-START-DATE        PIC 9(08).                      02990000
               10  WP-END-DATE          PIC 9(08).                      03000000
               10  WP-STATUS            PIC X(12).                      03010000
               10  FILLER               PIC X(02).                      03020000
                                                                        03030000
       01  WS-SKILL-TABLE.                                              03040000
           05  WS-SKILL-ENTRY           OCCURS 50 TIMES                 03050000
                                         INDEXED BY WS-KIX.             03060000
               10  WK-SKILL-ID          PIC 9(03).                      03070000
               10  WK-SKILL-NAME        PIC X(20).                      03080000
               10  FILLER               PIC X(02).                      03090000
                                                                        03100000
      ***************************************************************** 03110000
      *    PRIORITY BUCKETS AND PROCESS-ORDER TABLE (BUCKET SORT)     * 03120000
      ***************************************************************** 03130000
                                                                        03140000
       01  WS-PRIORITY-BUCKETS.                                         03150000
           05  WS-BUCKET-3-COUNT        PIC 9(04) COMP VALUE 0.         03160000
           05  WS-BUCKET-3              PIC 9(04) COMP                  03170000
                                         OCCURS 500 TIMES.              03180000
           05  WS-BUCKET-2-COUNT        PIC 9(04) COMP VALUE 0.         03190000
           05  WS-BUCKET-2              PIC 9(04) COMP                  03200000
                                         OCCURS 500 TIMES.              03210000
           05  WS-BUCKET-1-COUNT        PIC 9(04) COMP VALUE 0.         03220000
           05  WS-BUCKET-1              PIC 9(04) COMP                  03230000
                                         OCCURS 500 TIMES.              03240000
           05  WS-BUCKET-0-COUNT        PIC 9(04) COMP VALUE 0.         03250000
           05  WS-BUCKET-0              PIC 9(04) COMP                  03260000
                                         OCCURS 500 TIMES.              03270000
                                                                        03280000
       01  WS-PROCESS-ORDER-TABLE.                                      03290000
           05  WS-PO-ENTRY              PIC 9(04) COMP                  03300000
                                         OCCURS 500 TIMES.              03310000
                                                                        03320000
           EJECT                                                        03330000
      ***************************************************************** 03340000
      *    ALERT TABLE  (SHARED WITH TAMB02 BY REFERENCE)             * 03350000
      ***************************************************************** 03360000
                                                                        03370000
       01  WS-ALERT-TABLE.                                              03380000
           05  WS-ALERT-ENTRY           OCCURS 500 TIMES                03390000
                                         INDEXED BY WS-AIX.             03400000
               10  WA-ALERT-ID          PIC 9(05).                      03410000
               10  WA-ALERT-TYPE        PIC X(20).                      03420000
               10  WA-ALERT-SEVERITY    PIC X(08).                      03430000
               10  WA-ALERT-DATE        PIC 9(08).                      03440000
               10  WA-ALERT-MESSAGE     PIC X(100).                     03450000
               10  FILLER               PIC X(02).                      03460000
                                                                        03470000
       01  WS-ALERT-SUMMARY.                                            03480000
           05  AS-HIGH-COUNT            PIC 9(04) COMP.                 03490000
           05  AS-MEDIUM-COUNT          PIC 9(04) COMP.                 03500000
           05  AS-LOW-COUNT             PIC 9(04) COMP.                 03510000
                                                                        03520000
      ***************************************************************** 03530000
      *    TASK ASSIGNMENT ENGINE RESULT ACCUMULATOR                  * 03540000
      ***************************************************************** 03550000
                                                                        03560000
       01  WS-ASSIGNMENT-RESULT.                                        03570000
           05  WR-SUCCESS-COUNT         PIC 9(05) COMP VALUE 0.         03580000
           05  WR-FAILED-COUNT          PIC 9(05) COMP VALUE 0.         03590000
           05  WR-AVERAGE-LOAD          PIC S9(5)V99   VALUE 0.         03600000
           05  WR-STD-DEV               PIC S9(5)V99   VALUE 0.         03610000
                                                                        03620000
      ***************************************************************** 03630000
      *    STATISTICS RESULT AREA  (FILLED BY TAMB03)                 * 03640000
      ***************************************************************** 03650000
                                                                        03660000
       01  WS-STATS-RESULT.                                             03670000
           05  SR-TOTAL-PROJECTS        PIC 9(05) COMP.                 03680000
           05  SR-ACTIVE-PROJECTS       PIC 9(05) COMP.                 03690000
           05  SR-COMPLETED-PROJECTS    PIC 9(05) COMP.                 03700000
           05  SR-TOTAL-TASKS           PIC 9(05) COMP.                 03710000
           05  SR-ASSIGNED-TASKS        PIC 9(05) COMP.                 03720000
           05  SR-UNASSIGNED-TASKS      PIC 9(05) COMP.                 03730000
           05  SR-COMPLETED-TASKS       PIC 9(05) COMP.                 03740000
           05  SR-INPROGRESS-TASKS      PIC 9(05) COMP.                 03750000
           05  SR-TOTAL-MEMBERS         PIC 9(05) COMP.                 03760000
           05  SR-AVAILABLE-MEMBERS     PIC 9(05) COMP.                 03770000
           05  SR-COMPLETION-RATE       PIC S9(3)V99.                   03780000
           05  SR-AVERAGE-LOAD          PIC S9(5)V99.                   03790000
           05  SR-MAX-LOAD              PIC S9(5)V99.                   03800000
           05  SR-MIN-LOAD              PIC S9(5)V99.                   03810000
           05  SR-LOAD-STD-DEV          PIC S9(5)V99.                   03820000
           05  SR-OVERLOADED-COUNT      PIC 9(05) COMP.                 03830000
           05  SR-LOAD-BALANCE-SCORE    PIC S9(3)V99.                   03840000
           05  SR-TOTAL-SKILLS          PIC 9(05) COMP.                 03850000
           05  SR-COVERED-SKILLS        PIC 9(05) COMP.                 03860000
           05  SR-COVERAGE-RATE         PIC S9(3)V99.                   03870000
           05  SR-GAP-SKILL-COUNT       PIC 9(05) COMP.                 03880000
           05  SR-GAP-SKILL-NAME        PIC X(20) OCCURS 50 TIMES.      03890000
           05  SR-WORKLOAD-ENTRY        OCCURS 200 TIMES.               03900000
               10  SR-WL-MEMBER-ID        PIC 9(05).                    03910000
               10  SR-WL-CURRENT-LOAD     PIC S9(4)V99.                 03920000
               10  SR-WL-WEEKLY-AVAIL     PIC S9(3)V99.                 03930000
               10  SR-WL-REMAINING-HOURS  PIC S9(4)V99.                 03940000
               10  SR-WL-UTILIZATION-RATE PIC S9(3)V99.                 03950000
               10  SR-WL-OVERLOADED-FLAG  PIC X(01).                    03960000
                                                                        03970000
           EJECT                                                        03980000
      ***************************************************************** 03990000
      *    LOAD-BALANCE / SQUARE-ROOT WORK AREA                        *04000000
      ***************************************************************** 04010000
                                                                        04020000
       01  WS-ACCUMULATORS.                                             04030000
           05  WS-LOAD-SUM              PIC S9(7)V99   COMP-3           04040000
                                                        VALUE 0.        04050000
           05  WS-VARIANCE-SUM          PIC S9(9)V9999 COMP-3           04060000
                                                        VALUE 0.        04070000
           05  WS-VARIANCE              PIC S9(7)V9999 COMP-3           04080000
                                                        VALUE 0.        04090000
           05  WS-DEVIATION              PIC S9(5)V99   COMP-3          04100000
                                                        VALUE 0.        04110000
           05  WS-SQRT-X                PIC S9(7)V9999 COMP-3           04120000
                                                        VALUE 0.        04130000
           05  WS-SQRT-GUESS            PIC S9(7)V9999 COMP-3           04140000
                                                        VALUE 0.        04150000
       77  WS-SQRT-ITERATIONS           PIC S9(3) COMP VALUE +20.       04160000
                                                                        04170000
      ***************************************************************** 04180000
      *    ALERT MESSAGE BUILD AREA                                    *04190000
      ***************************************************************** 04200000
                                                                        04210000
       01  WS-ALERT-MSG-WORK            PIC X(100)  VALUE SPACES.       04220000
       01  WS-MEMBER-ID-EDIT            PIC ZZZZ9.                      04230000
       01  WS-TASK-ID-EDIT              PIC ZZZZ9.                      04240000
                                                                        04250000
           EJECT                                                        04260000
      ***************************************************************** 04270000
      *    RAPPORT DE REPARTITION DES TACHES -- PRINT LINE LAYOUTS    * 04280000
      ***************************************************************** 04290000
                                                                        04300000
       01  WS-RPT-TITLE.                                                04310000
           05  FILLER                   PIC X(35)  VALUE SPACES.        04320000
           05  FILLER                   PIC X(34)  VALUE                04330000
               'RAPPORT DE REPARTITION DES TACHES'.                     04340000
           05  FILLER                   PIC X(12)  VALUE SPACES.        04350000
           05  WRT-RUN-DATE             PIC X(10)  VALUE SPACES.        04360000
           05  FILLER                   PIC X(41)  VALUE SPACES.        04370000
                                                                        04380000
       01  WS-RPT-BLANK-LINE             PIC X(132) VALUE SPACES.       04390000
                                                                        04400000
       01  WS-RPT-MEMBER-HDR.                                           04410000
           05  FILLER                   PIC X(02)  VALUE SPACES.        04420000
           05  FILLER                   PIC X(09)  VALUE 'MEMBER ID'.   04430000
           05  FILLER                   PIC X(03)  VALUE SPACES.        04440000
           05  FILLER                   PIC X(25)  VALUE 'NAME'.        04450000
           05  FILLER                   PIC X(15)  VALUE 'ROLE'.        04460000
           05  FILLER                   PIC X(12)  VALUE 'CUR LOAD'.    04470000
           05  FILLER                   PIC X(12)  VALUE 'WKLY AVAIL'.  04480000
           05  FILLER                   PIC X(12)  VALUE 'REMAINING'.   04490000
           05  FILLER                   PIC X(08)  VALUE 'AVAIL'.       04500000
           05  FILLER                   PIC X(22)  VALUE SPACES.        04510000
                                                                        04520000
       01  WS-RPT-MEMBER-DETAIL.                                        04530000
           05  FILLER                   PIC X(02)  VALUE SPACES.        04540000
           05  WRM-MEMBER-ID            PIC ZZZZ9.                      04550000
           05  FILLER                   PIC X(07)  VALUE SPACES.        04560000
           05  WRM-NAME                 PIC X(25)  VALUE SPACES.        04570000
           05  WRM-ROLE                 PIC X(15)  VALUE SPACES.        04580000
           05  WRM-CUR-LOAD             PIC ZZZZ9.99.                   04590000
           05  FILLER                   PIC X(03)  VALUE SPACES.        04600000
           05  WRM-WKLY-AVAIL           PIC ZZZ9.99.                    04610000
           05  FILLER                   PIC X(04)  VALUE SPACES.        04620000
           05  WRM-REMAINING            PIC ZZZZ9.99.                   04630000
           05  FILLER                   PIC X(03)  VALUE SPACES.        04640000
           05  WRM-AVAIL-FLAG           PIC X(01)  VALUE SPACES.        04650000
           05  FILLER                   PIC X(22)  VALUE SPACES.        04660000
                                                                        04670000
       01  WS-RPT-TASK-DETAIL.                                          04680000
           05  FILLER                   PIC X(06)  VALUE SPACES.        04690000
           05  FILLER                   PIC X(06)  VALUE '- TASK'.      04700000
           05  WRD-TASK-ID              PIC ZZZZ9.                      04710000
           05  FILLER                   PIC X(02)  VALUE SPACES.        04720000
           05  WRD-TASK-NAME            PIC X(30)  VALUE SPACES.        04730000
           05  FILLER                   PIC X(05)  VALUE 'DUR='.        04740000
           05  WRD-DURATION             PIC ZZ9.99.                     04750000
           05  FILLER                   PIC X(74)  VALUE SPACES.        04760000
                                                                        04770000
       01  WS-RPT-SUMMARY-LINE.                                         04780000
           05  FILLER                   PIC X(02)  VALUE SPACES.        04790000
           05  WRS-LABEL                PIC X(40)  VALUE SPACES.        04800000
           05  WRS-VALUE                PIC ZZZZZ9.99.                  04810000
           05  FILLER                   PIC X(81)  VALUE SPACES.        04820000
                                                                        04830000
       01  WS-RPT-STATS-HDR.                                            04840000
           05  FILLER                   PIC X(35)  VALUE SPACES.        04850000
           05  FILLER                   PIC X(22)  VALUE                04860000
               'STATISTIQUES GENERALES'.                                04870000
           05  FILLER                   PIC X(75)  VALUE SPACES.        04880000
                                                                        04890000
       01  WS-RPT-GAP-SKILL-LINE.                                       04900000
           05  FILLER                   PIC X(04)  VALUE SPACES.        04910000
           05  FILLER                   PIC X(17)  VALUE                04920000
               'SKILL GAP     - '.                                      04930000
           05  WRG-SKILL-NAME           PIC X(20)  VALUE SPACES.        04940000
           05  FILLER                   PIC X(91)  VALUE SPACES.        04950000
                                                                        04960000
           EJECT                                                        04970000
      ***************************************************************** 04980000
      *    COMMON BATCH ERROR / ABEND DISPLAY AREAS                   * 04990000
      ***************************************************************** 05000000
                                                                        05010000
           COPY TAMERRWS.                                               05020000
                                                                        05030000
           EJECT                                                        05040000
      ***************************************************************** 05050000
      *    P R O C E D U R E    D I V I S I O N                       * 05060000
      ***************************************************************** 05070000
                                                                        05080000
       PROCEDURE DIVISION.                                              05090000
                                                                        05100000
       P00000-MAINLINE.                                                 05110000
                                                                        05120000
           PERFORM P00100-INITIALIZE      THRU P00100-EXIT.             05130000
           PERFORM P10000-LOAD-MEMBERS    THRU P10000-EXIT.             05140000
           PERFORM P11000-LOAD-TASKS      THRU P11000-EXIT.             05150000
           PERFORM P12000-LOAD-PROJECTS   THRU P12000-EXIT.             05160000
           PERFORM P13000-LOAD-SKILLS     THRU P13000-EXIT.             05170000
                                                                        05180000
           PERFORM P20000-SELECT-UNASSIGNED THRU P20000-EXIT.           05190000
           PERFORM P21000-SORT-BY-PRIORITY  THRU P21000-EXIT.           05200000
           PERFORM P30000-ASSIGN-TASKS      THRU P30000-EXIT.           05210000
           PERFORM P40000-LOAD-BALANCE-CHECK THRU P40000-EXIT.          05220000
                                                                        05230000
           PERFORM P50000-CALL-ALERT-ENGINE THRU P50000-EXIT.           05240000
           PERFORM P55000-CALL-STATISTICS-ENGINE THRU P55000-EXIT.      05250000
                                                                        05260000
           PERFORM P60000-WRITE-ASSIGN-REPORT THRU P60000-EXIT.         05270000
           PERFORM P70000-WRITE-STATISTICS-SECTION THRU P70000-EXIT.    05280000
           PERFORM P80000-WRITE-ALERTS-FILE THRU P80000-EXIT.           05290000
                                                                        05300000
           PERFORM P99000-END-OF-JOB THRU P99000-EXIT.                  05310000
                                                                        05320000
           GOBACK.                                                      05330000
                                                                        05340000
       P00000-EXIT.                                                     05350000
           EXIT.                                                        05360000
           EJECT                                                        05370000
      ***************************************************************** 05380000
      *    PARAGRAPH:  P00100-INITIALIZE                              * 05390000
      *    FUNCTION :  OPEN ALL FILES AND READ THE CONTROL CARD       * 05400000
      ***************************************************************** 05410000
                                                                        05420000
       P00100-INITIALIZE.                                               05430000
                                                                        05440000
           OPEN INPUT  CONTROL-CARD                                     05450000
                       MEMBERS-FILE                                     05460000
                       TASKS-FILE                                       05470000
                       PROJECTS-FILE                                    05480000
                       SKILLS-FILE.                                     05490000
                                                                        05500000
           OPEN OUTPUT ASSIGN-REPORT                                    05510000
                       ALERTS-OUT.                                      05520000
                                                                        05530000
           IF NOT WS-MEMBERS-OK OR NOT WS-TASKS-OK OR                   05540000
              NOT WS-PROJECTS-OK OR NOT WS-SKILLS-OK-STAT               05550000
               MOVE 'P00100' TO WTFE-PARAGRAPH                          05560000
               MOVE 'TAMB01'  TO WTFE-PROGRAM-ID                        05570000
               MOVE WS-MEMBERS-STATUS TO WTFE-FILE-STATUS               05580000
               PERFORM P99900-ABEND-FILE-ERROR THRU P99900-EXIT         05590000
           END-IF.                                                      05600000
                                                                        05610000
           READ CONTROL-CARD                                            05620000
               AT END MOVE ZEROES TO TAMPARM-PROCESS-DATE               05630000
           END-READ.                                                    05640000
                                                                        05650000
           MOVE 0 TO WS-MEMBER-COUNT  WS-TASK-COUNT                     05660000
                     WS-PROJECT-COUNT WS-SKILL-COUNT                    05670000
                     WS-ALERT-COUNT   WS-NEXT-ALERT-ID                  05680000
                     WR-SUCCESS-COUNT WR-FAILED-COUNT.                  05690000
                                                                        05700000
       P00100-EXIT.                                                     05710000
           EXIT.                                                        05720000
           EJECT                                                        05730000
      ***************************************************************** 05740000
      *    PARAGRAPH:  P10000-LOAD-MEMBERS                            * 05750000
      *    FUNCTION :  LOAD THE MEMBERS FILE INTO WS-MEMBER-TABLE     * 05760000
      ***************************************************************** 05770000
                                                                        05780000
       P10000-LOAD-MEMBERS.                                             05790000
                                                                        05800000
           PERFORM P10010-READ-MEMBER THRU P10010-EXIT.                 05810000
           PERFORM P10020-STORE-MEMBER THRU P10020-EXIT                 05820000
               UNTIL WS-NO-MORE-MEMBERS                                 05830000
                  OR WS-MEMBER-COUNT >= WS-MEMBER-MAX.                  05840000
                                                                        05850000
       P10000-EXIT.                                                     05860000
           EXIT.                                                        05870000
                                                                        05880000
       P10010-READ-MEMBER.                                              05890000
           READ MEMBERS-FILE                                            05900000
               AT END SET WS-NO-MORE-MEMBERS TO TRUE                    05910000
           END-READ.                                                    05920000
       P10010-EXIT.                                                     05930000
           EXIT.                                                        05940000
                                                                        05950000
       P10020-STORE-MEMBER.                                             05960000
           ADD 1 TO WS-MEMBER-COUNT.                                    05970000
           SET WS-MIX TO WS-MEMBER-COUNT.                               05980000
           MOVE TM-MEMBER-ID       TO WM-MEMBER-ID(WS-MIX).             05990000
           MOVE TM-FIRST-NAME      TO WM-FIRST-NAME(WS-MIX).            06000000
           MOVE TM-LAST-NAME       TO WM-LAST-NAME(WS-MIX).             06010000
           MOVE TM-ROLE            TO WM-ROLE(WS-MIX).                  06020000
           MOVE TM-CURRENT-LOAD    TO WM-CURRENT-LOAD(WS-MIX).          06030000
           MOVE TM-WEEKLY-AVAIL    TO WM-WEEKLY-AVAIL(WS-MIX).          06040000
           MOVE TM-REMAINING-HOURS TO WM-REMAINING-HOURS(WS-MIX).       06050000
           MOVE TM-AVAILABLE-FLAG  TO WM-AVAILABLE-FLAG(WS-MIX).        06060000
           MOVE TM-SKILL-COUNT     TO WM-SKILL-COUNT(WS-MIX).           06070000
           MOVE 0                 TO WM-ASSIGNED-COUNT(WS-MIX).         06080000
                                                                        06090000
           PERFORM P10030-STORE-MEMBER-SKILL THRU P10030-EXIT           06100000
               VARYING WS-SUB1 FROM 1 BY 1                              06110000
                   UNTIL WS-SUB1 > TM-SKILL-COUNT.                      06120000
                                                                        06130000
           PERFORM P10010-READ-MEMBER THRU P10010-EXIT.                 06140000
       P10020-EXIT.                                                     06150000
           EXIT.                                                        06160000
                                                                        06170000
       P10030-STORE-MEMBER-SKILL.                                       06180000
           MOVE TM-SKILL-ID(WS-SUB1) TO WM-SKILL-ID(WS-MIX, WS-SUB1).   06190000
       P10030-EXIT.                                                     06200000
           EXIT.                                                        06210000
           EJECT                                                        06220000
      ***************************************************************** 06230000
      *    PARAGRAPH:  P11000-LOAD-TASKS                              * 06240000
      *    FUNCTION :  LOAD THE TASKSIN FILE INTO WS-TASK-TABLE       * 06250000
      ***************************************************************** 06260000
                                                                        06270000
       P11000-LOAD-TASKS.                                               06280000
                                                                        06290000
           PERFORM P11010-READ-TASK THRU P11010-EXIT.                   06300000
           PERFORM P11020-STORE-TASK THRU P11020-EXIT                   06310000
               UNTIL WS-NO-MORE-TASKS                                   06320000
                  OR WS-TASK-COUNT >= WS-TASK-MAX.                      06330000
                                                                        06340000
       P11000-EXIT.                                                     06350000
           EXIT.                                                        06360000
                                                                        06370000
       P11010-READ-TASK.                                                06380000
           READ TASKS-FILE                                              06390000
               AT END SET WS-NO-MORE-TASKS TO TRUE                      06400000
           END-READ.                                                    06410000
       P11010-EXIT.                                                     06420000
           EXIT.                                                        06430000
                                                                        06440000
       P11020-STORE-TASK.                                               06450000
           ADD 1 TO WS-TASK-COUNT.                                      06460000
           SET WS-TIX TO WS-TASK-COUNT.                                 06470000
           MOVE TT-TASK-ID         TO WT-TASK-ID(WS-TIX).               06480000
           MOVE TT-TASK-NAME       TO WT-TASK-NAME(WS-TIX).             06490000
           MOVE TT-PROJECT-ID      TO WT-PROJECT-ID(WS-TIX).            06500000
           MOVE TT-EST-DURATION    TO WT-EST-DURATION(WS-TIX).          06510000
           MOVE TT-PLANNED-START   TO WT-PLANNED-START(WS-TIX).         06520000
           MOVE TT-PLANNED-END     TO WT-PLANNED-END(WS-TIX).           06530000
           MOVE TT-PRIORITY        TO WT-PRIORITY(WS-TIX).              06540000
           MOVE TT-STATUS          TO WT-STATUS(WS-TIX).                06550000
           MOVE TT-ASSIGNEE-ID     TO WT-ASSIGNEE-ID(WS-TIX).           06560000
           MOVE TT-REQ-SKILL-COUNT TO WT-REQ-SKILL-COUNT(WS-TIX).       06570000
                                                                        06580000
           PERFORM P11030-STORE-TASK-SKILL THRU P11030-EXIT             06590000
               VARYING WS-SUB1 FROM 1 BY 1                              06600000
                   UNTIL WS-SUB1 > TT-REQ-SKILL-COUNT.                  06610000
                                                                        06620000
           PERFORM P11010-READ-TASK THRU P11010-EXIT.                   06630000
       P11020-EXIT.                                                     06640000
           EXIT.                                                        06650000
                                                                        06660000
       P11030-STORE-TASK-SKILL.                                         06670000
           MOVE TT-REQ-SKILL-ID(WS-SUB1) TO                             06680000
               WT-REQ-SKILL-ID(WS-TIX, WS-SUB1).                        06690000
       P11030-EXIT.                                                     06700000
           EXIT.                                                        06710000
           EJECT                                                        06720000
      ***************************************************************** 06730000
      *    PARAGRAPH:  P12000-LOAD-PROJECTS                           * 06740000
      *    FUNCTION :  LOAD THE PROJIN FILE INTO WS-PROJECT-TABLE     * 06750000
      ***************************************************************** 06760000
                                                                        06770000
       P12000-LOAD-PROJECTS.                                            06780000
                                                                        06790000
           PERFORM P12010-READ-PROJECT THRU P12010-EXIT.                06800000
           PERFORM P12020-STORE-PROJECT THRU P12020-EXIT                06810000
               UNTIL WS-NO-MORE-PROJECTS                                06820000
                  OR WS-PROJECT-COUNT >= WS-PROJECT-MAX.                06830000
                                                                        06840000
       P12000-EXIT.                                                     06850000
           EXIT.                                                        06860000
                                                                        06870000
       P12010-READ-PROJECT.                                             06880000
           READ PROJECTS-FILE                                           06890000
               AT END SET WS-NO-MORE-PROJECTS TO TRUE                   06900000
           END-READ.                                                    06910000
       P12010-EXIT.                                                     06920000
           EXIT.                                                        06930000
                                                                        06940000
       P12020-STORE-PROJECT.                                            06950000
           ADD 1 TO WS-PROJECT-COUNT.                                   06960000
           SET WS-PIX TO WS-PROJECT-COUNT.                              06970000
           MOVE TP-PROJECT-ID   TO WP-PROJECT-ID(WS-PIX).               06980000
           MOVE TP-PROJECT-NAME TO WP-PROJECT-NAME(WS-PIX).             06990000
           MOVE TP-START-DATE   TO WP-START-DATE(WS-PIX).               07000000
           MOVE TP-END-DATE     TO WP-END-DATE(WS-PIX).                 07010000
           MOVE TP-STATUS       TO WP-STATUS(WS-PIX).                   07020000
                                                                        07030000
           PERFORM P12010-READ-PROJECT THRU P12010-EXIT.                07040000
       P12020-EXIT.                                                     07050000
           EXIT.                                                        07060000
           EJECT                                                        07070000
      ***************************************************************** 07080000
      *    PARAGRAPH:  P13000-LOAD-SKILLS                             * 07090000
      *    FUNCTION :  LOAD THE SKILLIN FILE INTO WS-SKILL-TABLE      * 07100000
      ***************************************************************** 07110000
                                                                        07120000
       P13000-LOAD-SKILLS.                                              07130000
                                                                        07140000
           PERFORM P13010-READ-SKILL THRU P13010-EXIT.                  07150000
           PERFORM P13020-STORE-SKILL THRU P13020-EXIT                  07160000
               UNTIL WS-NO-MORE-SKILLS                                  07170000
                  OR WS-SKILL-COUNT >= WS-SKILL-MAX.                    07180000
                                                                        07190000
       P13000-EXIT.                                                     07200000
           EXIT.                                                        07210000
                                                                        07220000
       P13010-READ-SKILL.                                               07230000
           READ SKILLS-FILE                                             07240000
               AT END SET WS-NO-MORE-SKILLS TO TRUE                     07250000
           END-READ.                                                    07260000
       P13010-EXIT.                                                     07270000
           EXIT.                                                        07280000
                                                                        07290000
       P13020-STORE-SKILL.                                              07300000
           ADD 1 TO WS-SKILL-COUNT.                                     07310000
           SET WS-KIX TO WS-SKILL-COUNT.                                07320000
           MOVE TS-SKILL-ID   TO WK-SKILL-ID(WS-KIX).                   07330000
           MOVE TS-SKILL-NAME TO WK-SKILL-NAME(WS-KIX).                 07340000
                                                                        07350000
           PERFORM P13010-READ-SKILL THRU P13010-EXIT.                  07360000
       P13020-EXIT.                                                     07370000
           EXIT.                                                        07380000
           EJECT                                                        07390000
      ***************************************************************** 07400000
      *    PARAGRAPH:  P20000-SELECT-UNASSIGNED                       * 07410000
      *    FUNCTION :  DISTRIBUTE EVERY UNASSIGNED TASK INTO ONE OF   * 07420000
      *                FOUR PRIORITY BUCKETS (HIGH/MEDIUM/LOW/OTHER)  * 07430000
      ***************************************************************** 07440000
                                                                        07450000
       P20000-SELECT-UNASSIGNED.                                        07460000
                                                                        07470000
           MOVE 0 TO WS-BUCKET-3-COUNT WS-BUCKET-2-COUNT                07480000
                     WS-BUCKET-1-COUNT WS-BUCKET-0-COUNT.               07490000
                                                                        07500000
           PERFORM P20100-CLASSIFY-TASK THRU P20100-EXIT                07510000
               VARYING WS-TX FROM 1 BY 1                                07520000
                   UNTIL WS-TX > WS-TASK-COUNT.                         07530000
                                                                        07540000
       P20000-EXIT.                                                     07550000
           EXIT.                                                        07560000
                                                                        07570000
       P20100-CLASSIFY-TASK.                                            07580000
           IF WT-ASSIGNEE-ID(WS-TX) NOT = ZEROES                        07590000
               GO TO P20100-EXIT                                        07600000
           END-IF.                                                      07610000
                                                                        07620000
           IF WT-PRIORITY(WS-TX) = 'HIGH    '                           07630000
               ADD 1 TO WS-BUCKET-3-COUNT                               07640000
               MOVE WS-TX TO WS-BUCKET-3(WS-BUCKET-3-COUNT)             07650000
           ELSE                                                         07660000
               IF WT-PRIORITY(WS-TX) = 'MEDIUM  '                       07670000
                   ADD 1 TO WS-BUCKET-2-COUNT                           07680000
                   MOVE WS-TX TO WS-BUCKET-2(WS-BUCKET-2-COUNT)         07690000
               ELSE                                                     07700000
                   IF WT-PRIORITY(WS-TX) = 'LOW     '                   07710000
                       ADD 1 TO WS-BUCKET-1-COUNT                       07720000
                       MOVE WS-TX TO WS-BUCKET-1(WS-BUCKET-1-COUNT)     07730000
                   ELSE                                                 07740000
                       ADD 1 TO WS-BUCKET-0-COUNT                       07750000
                       MOVE WS-TX TO WS-BUCKET-0(WS-BUCKET-0-COUNT)     07760000
                   END-IF                                               07770000
               END-IF                                                   07780000
           END-IF.                                                      07790000
       P20100-EXIT.                                                     07800000
           EXIT.                                                        07810000
           EJECT                                                        07820000
      ***************************************************************** 07830000
      *    PARAGRAPH:  P21000-SORT-BY-PRIORITY                        * 07840000
      *    FUNCTION :  CONCATENATE THE FOUR PRIORITY BUCKETS, HIGH    * 07850000
      *                FIRST, INTO WS-PROCESS-ORDER-TABLE.  A TRUE    * 07860000
      *                SORT VERB IS NOT USED SO THAT TASKS OF EQUAL   * 07870000
      *                PRIORITY KEEP THEIR ORIGINAL FILE ORDER.        *07880000
      ***************************************************************** 07890000
                                                                        07900000
       P21000-SORT-BY-PRIORITY.                                         07910000
                                                                        07920000
           MOVE 0 TO WS-PROCESS-COUNT.                                  07930000
                                                                        07940000
           PERFORM P21010-APPEND-BUCKET-3 THRU P21010-EXIT              07950000
               VARYING WS-SUB1 FROM 1 BY 1                              07960000
                   UNTIL WS-SUB1 > WS-BUCKET-3-COUNT.                   07970000
                                                                        07980000
           PERFORM P21020-APPEND-BUCKET-2 THRU P21020-EXIT              07990000
               VARYING WS-SUB1 FROM 1 BY 1                              08000000
                   UNTIL WS-SUB1 > WS-BUCKET-2-COUNT.                   08010000
                                                                        08020000
           PERFORM P21030-APPEND-BUCKET-1 THRU P21030-EXIT              08030000
               VARYING WS-SUB1 FROM 1 BY 1                              08040000
                   UNTIL WS-SUB1 > WS-BUCKET-1-COUNT.                   08050000
                                                                        08060000
           PERFORM P21040-APPEND-BUCKET-0 THRU P21040-EXIT              08070000
               VARYING WS-SUB1 FROM 1 BY 1                              08080000
                   UNTIL WS-SUB1 > WS-BUCKET-0-COUNT.                   08090000
                                                                        08100000
       P21000-EXIT.                                                     08110000
           EXIT.                                                        08120000
                                                                        08130000
       P21010-APPEND-BUCKET-3.                                          08140000
           ADD 1 TO WS-PROCESS-COUNT.                                   08150000
           MOVE WS-BUCKET-3(WS-SUB1) TO WS-PO-ENTRY(WS-PROCESS-COUNT).  08160000
       P21010-EXIT.                                                     08170000
           EXIT.                                                        08180000
                                                                        08190000
       P21020-APPEND-BUCKET-2.                                          08200000
           ADD 1 TO WS-PROCESS-COUNT.                                   08210000
           MOVE WS-BUCKET-2(WS-SUB1) TO WS-PO-ENTRY(WS-PROCESS-COUNT).  08220000
       P21020-EXIT.                                                     08230000
           EXIT.                                                        08240000
                                                                        08250000
       P21030-APPEND-BUCKET-1.                                          08260000
           ADD 1 TO WS-PROCESS-COUNT.                                   08270000
           MOVE WS-BUCKET-1(WS-SUB1) TO WS-PO-ENTRY(WS-PROCESS-COUNT).  08280000
       P21030-EXIT.                                                     08290000
           EXIT.                                                        08300000
                                                                        08310000
       P21040-APPEND-BUCKET-0.                                          08320000
           ADD 1 TO WS-PROCESS-COUNT.                                   08330000
           MOVE WS-BUCKET-0(WS-SUB1) TO WS-PO-ENTRY(WS-PROCESS-COUNT).  08340000
       P21040-EXIT.                                                     08350000
           EXIT.                                                        08360000
           EJECT                                                        08370000
      ***************************************************************** 08380000
      *    PARAGRAPH:  P30000-ASSIGN-TASKS                            * 08390000
      *    FUNCTION :  OFFER EACH TASK, IN PRIORITY ORDER, TO THE     * 08400000
      *                BEST-FIT AVAILABLE MEMBER                      * 08410000
      ***************************************************************** 08420000
                                                                        08430000
       P30000-ASSIGN-TASKS.                                             08440000
                                                                        08450000
           PERFORM P30010-ASSIGN-ONE-TASK THRU P30010-EXIT              08460000
               VARYING WS-SUB1 FROM 1 BY 1                              08470000
                   UNTIL WS-SUB1 > WS-PROCESS-COUNT.                    08480000
                                                                        08490000
       P30000-EXIT.                                                     08500000
           EXIT.                                                        08510000
                                                                        08520000
       P30010-ASSIGN-ONE-TASK.                                          08530000
           MOVE WS-PO-ENTRY(WS-SUB1) TO WS-TX.                          08540000
           SET WS-TIX TO WS-TX.                                         08550000
           MOVE WS-TX               TO WS-CUR-TASK-IDX.                 08560000
           MOVE WT-EST-DURATION(WS-TIX) TO WS-CUR-DURATION.             08570000
           MOVE 0 TO WS-BEST-IDX.                                       08580000
                                                                        08590000
           PERFORM P30100-FIND-BEST-MEMBER THRU P30100-EXIT.            08600000
                                                                        08610000
           IF WS-BEST-IDX = 0                                           08620000
               ADD 1 TO WR-FAILED-COUNT                                 08630000
           ELSE                                                         08640000
               SET WS-MIX TO WS-BEST-IDX                                08650000
               PERFORM P30200-APPLY-ASSIGNMENT THRU P30200-EXIT         08660000
           END-IF.                                                      08670000
       P30010-EXIT.                                                     08680000
           EXIT.                                                        08690000
           EJECT                                                        08700000
      ***************************************************************** 08710000
      *    PARAGRAPH:  P30100-FIND-BEST-MEMBER                        * 08720000
      *    FUNCTION :  AVAILABLE, ENOUGH REMAINING HOURS, HOLDS EVERY * 08730000
      *                REQUIRED SKILL, TIE BROKEN BY THE LARGEST      * 08740000
      *                REMAINING-HOURS BALANCE                        * 08750000
      ***************************************************************** 08760000
                                                                        08770000
       P30100-FIND-BEST-MEMBER.                                         08780000
                                                                        08790000
           PERFORM P30110-SCAN-ONE-MEMBER THRU P30110-EXIT              08800000
               VARYING WS-MIX FROM 1 BY 1                               08810000
                   UNTIL WS-MIX > WS-MEMBER-COUNT.                      08820000
                                                                        08830000
       P30100-EXIT.                                                     08840000
           EXIT.                                                        08850000
                                                                        08860000
       P30110-SCAN-ONE-MEMBER.                                          08870000
           IF NOT WM-IS-AVAILABLE(WS-MIX)                               08880000
               GO TO P30110-EXIT                                        08890000
           END-IF.                                                      08900000
           IF WM-REMAINING-HOURS(WS-MIX) < WS-CUR-DURATION              08910000
               GO TO P30110-EXIT                                        08920000
           END-IF.                                                      08930000
                                                                        08940000
           PERFORM P30120-CHECK-SKILLS THRU P30120-EXIT.                08950000
                                                                        08960000
           IF WS-SKILLS-OK                                              08970000
               IF WS-BEST-IDX = 0 OR                                    08980000
                  WM-REMAINING-HOURS(WS-MIX) >                          08990000
                  WM-REMAINING-HOURS(WS-BEST-IDX)                       09000000
                   SET WS-BEST-IDX TO WS-MIX                            09010000
               END-IF                                                   09020000
           END-IF.                                                      09030000
       P30110-EXIT.                                                     09040000
           EXIT.                                                        09050000
                                                                        09060000
       P30120-CHECK-SKILLS.                                             09070000
           SET WS-SKILLS-OK TO TRUE.                                    09080000
           IF WT-REQ-SKILL-COUNT(WS-TIX) = 0                            09090000
               GO TO P30120-EXIT                                        09100000
           END-IF.                                                      09110000
                                                                        09120000
           PERFORM P30130-CHECK-ONE-REQ-SKILL THRU P30130-EXIT          09130000
               VARYING WS-SUB1 FROM 1 BY 1                              09140000
                   UNTIL WS-SUB1 > WT-REQ-SKILL-COUNT(WS-TIX)           09150000
                      OR NOT WS-SKILLS-OK.                              09160000
       P30120-EXIT.                                                     09170000
           EXIT.                                                        09180000
                                                                        09190000
       P30130-CHECK-ONE-REQ-SKILL.                                      09200000
           SET WS-SKILL-FOUND TO FALSE.                                 09210000
           PERFORM P30140-MATCH-ONE-SKILL THRU P30140-EXIT              09220000
               VARYING WS-SUB2 FROM 1 BY 1                              09230000
                   UNTIL WS-SUB2 > WM-SKILL-COUNT(WS-MIX)               09240000
                      OR WS-SKILL-FOUND.                                09250000
           IF NOT WS-SKILL-FOUND                                        09260000
               MOVE 'N' TO WS-SKILLS-OK-SW                              09270000
           END-IF.                                                      09280000
       P30130-EXIT.                                                     09290000
           EXIT.                                                        09300000
                                                                        09310000
       P30140-MATCH-ONE-SKILL.                                          09320000
           IF WT-REQ-SKILL-ID(WS-TIX, WS-SUB1) =                        09330000
              WM-SKILL-ID(WS-MIX, WS-SUB2)                              09340000
               SET WS-SKILL-FOUND TO TRUE                               09350000
           END-IF.                                                      09360000
       P30140-EXIT.                                                     09370000
           EXIT.                                                        09380000
           EJECT                                                        09390000
      ***************************************************************** 09400000
      *    PARAGRAPH:  P30200-APPLY-ASSIGNMENT                        * 09410000
      *    FUNCTION :  WRITE THE ASSIGNEE BACK TO THE TASK ENTRY AND  * 09420000
      *                UPDATE THE MEMBER'S CURRENT-LOAD AND REMAINING * 09430000
      *                HOURS BALANCE                                  * 09440000
      ***************************************************************** 09450000
                                                                        09460000
       P30200-APPLY-ASSIGNMENT.                                         09470000
                                                                        09480000
           MOVE WM-MEMBER-ID(WS-MIX) TO WT-ASSIGNEE-ID(WS-TIX).         09490000
           ADD WS-CUR-DURATION TO WM-CURRENT-LOAD(WS-MIX).              09500000
           COMPUTE WM-REMAINING-HOURS(WS-MIX) =                         09510000
               WM-WEEKLY-AVAIL(WS-MIX) - WM-CURRENT-LOAD(WS-MIX).       09520000
                                                                        09530000
           IF WM-REMAINING-HOURS(WS-MIX) <= 0                           09540000
               MOVE 'N' TO WM-AVAILABLE-FLAG(WS-MIX)                    09550000
           END-IF.                                                      09560000
                                                                        09570000
           ADD 1 TO WR-SUCCESS-COUNT.                                   09580000
           ADD 1 TO WM-ASSIGNED-COUNT(WS-MIX).                          09590000
           MOVE WS-TX TO                                                09600000
               WM-ASSIGNED-TASK-IDX(WS-MIX, WM-ASSIGNED-COUNT(WS-MIX)). 09610000
                                                                        09620000
           IF WM-REMAINING-HOURS(WS-MIX) < 0                            09630000
               PERFORM P30300-DEFENSIVE-OVERLOAD THRU P30300-EXIT       09640000
           END-IF.                                                      09650000
       P30200-EXIT.                                                     09660000
           EXIT.                                                        09670000
                                                                        09680000
      ***************************************************************** 09690000
      *    PARAGRAPH:  P30300-DEFENSIVE-OVERLOAD                      * 09700000
      *    FUNCTION :  THE BEST-FIT MEMBER STILL WENT NEGATIVE ON     * 09710000
      *                REMAINING HOURS (EST-DURATION ROUNDING OR A    * 09720000
      *                BORDERLINE REMAINING-HOURS MATCH) - RAISE AN   * 09730000
      *                OVERLOAD ALERT IMMEDIATELY RATHER THAN WAIT    * 09740000
      *                FOR THE TAMB02 OVERLOAD PASS.                   *09750000
      ***************************************************************** 09760000
                                                                        09770000
       P30300-DEFENSIVE-OVERLOAD.                                       09780000
           IF WS-ALERT-COUNT >= WS-ALERT-MAX                            09790000
               GO TO P30300-EXIT                                        09800000
           END-IF.                                                      09810000
                                                                        09820000
TM0118     ADD 1 TO WS-NEXT-ALERT-ID.                                   09830000
TM0118     ADD 1 TO WS-ALERT-COUNT.                                     09840000
TM0118     SET WS-AIX TO WS-ALERT-COUNT.                                09850000
TM0118     MOVE WS-NEXT-ALERT-ID   TO WA-ALERT-ID(WS-AIX).              09860000
TM0118     MOVE 'OVERLOAD            ' TO WA-ALERT-TYPE(WS-AIX).        09870000
TM0118     MOVE 'HIGH    '         TO WA-ALERT-SEVERITY(WS-AIX).        09880000
TM0118     MOVE TAMPARM-PROCESS-DATE TO WA-ALERT-DATE(WS-AIX).          09890000
TM0118     MOVE WM-MEMBER-ID(WS-MIX) TO WS-MEMBER-ID-EDIT.              09900000
TM0118     MOVE WT-TASK-ID(WS-TIX)   TO WS-TASK-ID-EDIT.                09910000
           MOVE SPACES TO WS-ALERT-MSG-WORK.                            09920000
           STRING 'MEMBER ' WS-MEMBER-ID-EDIT                           09930000
               ' WENT OVER ON REMAINING HOURS ASSIGNING TASK '          09940000
               WS-TASK-ID-EDIT DELIMITED BY SIZE                        09950000
               INTO WS-ALERT-MSG-WORK.                                  09960000
           MOVE WS-ALERT-MSG-WORK TO WA-ALERT-MESSAGE(WS-AIX).          09970000
       P30300-EXIT.                                                     09980000
           EXIT.                                                        09990000
           EJECT                                                        10000000
      ***************************************************************** 10010000
      *    PARAGRAPH:  P40000-LOAD-BALANCE-CHECK                      * 10020000
      *    FUNCTION :  COMPUTE THE AVERAGE AND POPULATION STANDARD    * 10030000
      *                DEVIATION OF CURRENT-LOAD ACROSS THE TEAM      * 10040000
      ***************************************************************** 10050000
                                                                        10060000
       P40000-LOAD-BALANCE-CHECK.                                       10070000
                                                                        10080000
           MOVE 0 TO WS-LOAD-SUM.                                       10090000
           PERFORM P40100-SUM-LOAD THRU P40100-EXIT                     10100000
               VARYING WS-MIX FROM 1 BY 1                               10110000
                   UNTIL WS-MIX > WS-MEMBER-COUNT.                      10120000
                                                                        10130000
           IF WS-MEMBER-COUNT = 0                                       10140000
               MOVE 0 TO WR-AVERAGE-LOAD                                10150000
           ELSE                                                         10160000
               COMPUTE WR-AVERAGE-LOAD ROUNDED =                        10170000
                   WS-LOAD-SUM / WS-MEMBER-COUNT                        10180000
           END-IF.                                                      10190000
                                                                        10200000
           MOVE 0 TO WS-VARIANCE-SUM.                                   10210000
           PERFORM P40200-SUM-VARIANCE THRU P40200-EXIT                 10220000
               VARYING WS-MIX FROM 1 BY 1                               10230000
                   UNTIL WS-MIX > WS-MEMBER-COUNT.                      10240000
                                                                        10250000
           IF WS-MEMBER-COUNT = 0                                       10260000
               MOVE 0 TO WS-VARIANCE                                    10270000
           ELSE                                                         10280000
               COMPUTE WS-VARIANCE = WS-VARIANCE-SUM / WS-MEMBER-COUNT  10290000
           END-IF.                                                      10300000
                                                                        10310000
           PERFORM P40500-COMPUTE-SQRT THRU P40500-EXIT.                10320000
           MOVE WS-SQRT-GUESS TO WR-STD-DEV.                            10330000
                                                                        10340000
           IF WR-STD-DEV > WS-IMBALANCE-THRESHOLD                       10350000
               PERFORM P40600-EMIT-IMBALANCE THRU P40600-EXIT           10360000
           END-IF.                                                      10370000
                                                                        10380000
       P40000-EXIT.                                                     10390000
           EXIT.                                                        10400000
                                                                        10410000
       P40100-SUM-LOAD.                                                 10420000
           ADD WM-CURRENT-LOAD(WS-MIX) TO WS-LOAD-SUM.                  10430000
       P40100-EXIT.                                                     10440000
           EXIT.                                                        10450000
                                                                        10460000
       P40200-SUM-VARIANCE.                                             10470000
           COMPUTE WS-DEVIATION =                                       10480000
               WM-CURRENT-LOAD(WS-MIX) - WR-AVERAGE-LOAD.               10490000
           COMPUTE WS-VARIANCE-SUM =                                    10500000
               WS-VARIANCE-SUM + (WS-DEVIATION * WS-DEVIATION).         10510000
       P40200-EXIT.                                                     10520000
           EXIT.                                                        10530000
                                                                        10540000
      ***************************************************************** 10550000
      *    PARAGRAPH:  P40500-COMPUTE-SQRT                            * 10560000
      *    FUNCTION :  THIS COMPILER HAS NO INTRINSIC SQUARE ROOT -   * 10570000
      *                NEWTON-RAPHSON ITERATION AGAINST WS-VARIANCE   * 10580000
      *                IS USED TO DERIVE THE STANDARD DEVIATION.       *10590000
      ***************************************************************** 10600000
                                                                        10610000
       P40500-COMPUTE-SQRT.                                             10620000
           MOVE WS-VARIANCE TO WS-SQRT-X.                               10630000
           IF WS-SQRT-X = 0                                             10640000
               MOVE 0 TO WS-SQRT-GUESS                                  10650000
           ELSE                                                         10660000
               COMPUTE WS-SQRT-GUESS = WS-SQRT-X / 2.                   10670000
               PERFORM P40510-SQRT-ITERATE THRU P40510-EXIT             10680000
                   VARYING WS-SUB3 FROM 1 BY 1                          10690000
                       UNTIL WS-SUB3 > WS-SQRT-ITERATIONS               10700000
           END-IF.                                                      10710000
       P40500-EXIT.                                                     10720000
           EXIT.                                                        10730000
                                                                        10740000
       P40510-SQRT-ITERATE.                                             10750000
           COMPUTE WS-SQRT-GUESS ROUNDED =                              10760000
               (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.       10770000
       P40510-EXIT.                                                     10780000
           EXIT.                                                        10790000
                                                                        10800000
       P40600-EMIT-IMBALANCE.                                           10810000
           IF WS-ALERT-COUNT >= WS-ALERT-MAX                            10820000
               GO TO P40600-EXIT                                        10830000
           END-IF.                                                      10840000
                                                                        10850000
           ADD 1 TO WS-NEXT-ALERT-ID.                                   10860000
           ADD 1 TO WS-ALERT-COUNT.                                     10870000
           SET WS-AIX TO WS-ALERT-COUNT.                                10880000
           MOVE WS-NEXT-ALERT-ID TO WA-ALERT-ID(WS-AIX).                10890000
           MOVE 'IMBALANCE           ' TO WA-ALERT-TYPE(WS-AIX).        10900000
           MOVE 'MEDIUM  '         TO WA-ALERT-SEVERITY(WS-AIX).        10910000
           MOVE TAMPARM-PROCESS-DATE TO WA-ALERT-DATE(WS-AIX).          10920000
           MOVE                                                         10930000
             'TEAM WORKLOAD STANDARD DEVIATION EXCEEDS THE IMBALANCE'   10940000
             TO WA-ALERT-MESSAGE(WS-AIX).                               10950000
       P40600-EXIT.                                                     10960000
           EXIT.                                                        10970000
           EJECT                                                        10980000
      ***************************************************************** 10990000
      *    PARAGRAPH:  P50000-CALL-ALERT-ENGINE                       * 11000000
      *    FUNCTION :  CALL TAMB02 TO RAISE THE OVERLOAD, DELAY AND   * 11010000
      *                URGENT-TASK ALERTS                             * 11020000
      ***************************************************************** 11030000
                                                                        11040000
       P50000-CALL-ALERT-ENGINE.                                        11050000
                                                                        11060000
           CALL 'TAMB02' USING TAMPARM-PROCESS-DATE                     11070000
                                WS-MEMBER-COUNT                         11080000
                                WS-MEMBER-TABLE                         11090000
                                WS-TASK-COUNT                           11100000
                                WS-TASK-TABLE                           11110000
                                WS-ALERT-COUNT                          11120000
                                WS-NEXT-ALERT-ID                        11130000
                                WS-ALERT-TABLE                          11140000
                                WS-ALERT-SUMMARY                        11150000
           END-CALL.                                                    11160000
                                                                        11170000
       P50000-EXIT.                                                     11180000
           EXIT.                                                        11190000
                                                                        11200000
      ***************************************************************** 11210000
      *    PARAGRAPH:  P55000-CALL-STATISTICS-ENGINE                  * 11220000
      *    FUNCTION :  CALL TAMB03 TO BUILD THE STATISTICS SECTION    * 11230000
      ***************************************************************** 11240000
                                                                        11250000
       P55000-CALL-STATISTICS-ENGINE.                                   11260000
                                                                        11270000
           CALL 'TAMB03' USING WS-MEMBER-COUNT                          11280000
                                WS-MEMBER-TABLE                         11290000
                                WS-TASK-COUNT                           11300000
                                WS-TASK-TABLE                           11310000
                                WS-PROJECT-COUNT                        11320000
                                WS-PROJECT-TABLE                        11330000
                                WS-SKILL-COUNT                          11340000
                                WS-SKILL-TABLE                          11350000
                                WS-STATS-RESULT                         11360000
           END-CALL.                                                    11370000
                                                                        11380000
       P55000-EXIT.                                                     11390000
           EXIT.                                                        11400000
           EJECT                                                        11410000
      ***************************************************************** 11420000
      *    PARAGRAPH:  P60000-WRITE-ASSIGN-REPORT                     * 11430000
      *    FUNCTION :  PRINT THE PER-MEMBER DETAIL SECTION OF THE     * 11440000
      *                RAPPORT DE REPARTITION DES TACHES AND THE      * 11450000
      *                ASSIGNMENT-RESULT SUMMARY LINES                 *11460000
      ***************************************************************** 11470000
                                                                        11480000
       P60000-WRITE-ASSIGN-REPORT.                                      11490000
                                                                        11500000
           MOVE 1 TO WS-PAGE-CNT.                                       11510000
           MOVE 0 TO WS-LINE-CNT.                                       11520000
           MOVE TAMPARM-PROCESS-DATE TO WRT-RUN-DATE.                   11530000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-TITLE.                   11540000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-BLANK-LINE.              11550000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-MEMBER-HDR.              11560000
           ADD 3 TO WS-LINE-CNT.                                        11570000
                                                                        11580000
           PERFORM P60100-WRITE-ONE-MEMBER THRU P60100-EXIT             11590000
               VARYING WS-MIX FROM 1 BY 1                               11600000
                   UNTIL WS-MIX > WS-MEMBER-COUNT.                      11610000
                                                                        11620000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-BLANK-LINE.              11630000
           MOVE 'TASKS SUCCESSFULLY ASSIGNED' TO WRS-LABEL.             11640000
           MOVE WR-SUCCESS-COUNT TO WRS-VALUE.                          11650000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            11660000
           MOVE 'TASKS NOT ASSIGNED (NO QUALIFIED MEMBER)'              11670000
               TO WRS-LABEL.                                            11680000
           MOVE WR-FAILED-COUNT TO WRS-VALUE.                           11690000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            11700000
           MOVE 'AVERAGE CURRENT LOAD ACROSS TEAM' TO WRS-LABEL.        11710000
           MOVE WR-AVERAGE-LOAD TO WRS-VALUE.                           11720000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            11730000
           MOVE 'STANDARD DEVIATION OF CURRENT LOAD' TO WRS-LABEL.      11740000
           MOVE WR-STD-DEV TO WRS-VALUE.                                11750000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            11760000
                                                                        11770000
       P60000-EXIT.                                                     11780000
           EXIT.                                                        11790000
                                                                        11800000
       P60100-WRITE-ONE-MEMBER.                                         11810000
TM0231     IF WS-LINE-CNT > 56                                          11820000
TM0231         WRITE ASSIGN-REPORT-REC FROM WS-RPT-TITLE                11830000
TM0231         WRITE ASSIGN-REPORT-REC FROM WS-RPT-BLANK-LINE           11840000
TM0231         WRITE ASSIGN-REPORT-REC FROM WS-RPT-MEMBER-HDR           11850000
TM0231         ADD 1 TO WS-PAGE-CNT                                     11860000
TM0231         MOVE 3 TO WS-LINE-CNT                                    11870000
TM0231     END-IF.                                                      11880000
                                                                        11890000
           MOVE WM-MEMBER-ID(WS-MIX) TO WRM-MEMBER-ID.                  11900000
           STRING WM-FIRST-NAME(WS-MIX) ' ' WM-LAST-NAME(WS-MIX)        11910000
               DELIMITED BY SIZE INTO WRM-NAME.                         11920000
           MOVE WM-ROLE(WS-MIX)            TO WRM-ROLE.                 11930000
           MOVE WM-CURRENT-LOAD(WS-MIX)    TO WRM-CUR-LOAD.             11940000
           MOVE WM-WEEKLY-AVAIL(WS-MIX)    TO WRM-WKLY-AVAIL.           11950000
           MOVE WM-REMAINING-HOURS(WS-MIX) TO WRM-REMAINING.            11960000
           MOVE WM-AVAILABLE-FLAG(WS-MIX)  TO WRM-AVAIL-FLAG.           11970000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-MEMBER-DETAIL.           11980000
           ADD 1 TO WS-LINE-CNT.                                        11990000
                                                                        12000000
           PERFORM P60200-WRITE-ONE-TASK THRU P60200-EXIT               12010000
               VARYING WS-SUB1 FROM 1 BY 1                              12020000
                   UNTIL WS-SUB1 > WM-ASSIGNED-COUNT(WS-MIX).           12030000
       P60100-EXIT.                                                     12040000
           EXIT.                                                        12050000
                                                                        12060000
       P60200-WRITE-ONE-TASK.                                           12070000
           SET WS-TIX TO WM-ASSIGNED-TASK-IDX(WS-MIX, WS-SUB1).         12080000
           MOVE WT-TASK-ID(WS-TIX)      TO WRD-TASK-ID.                 12090000
           MOVE WT-TASK-NAME(WS-TIX)    TO WRD-TASK-NAME.               12100000
           MOVE WT-EST-DURATION(WS-TIX) TO WRD-DURATION.                12110000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-TASK-DETAIL.             12120000
           ADD 1 TO WS-LINE-CNT.                                        12130000
       P60200-EXIT.                                                     12140000
           EXIT.                                                        12150000
           EJECT                                                        12160000
      ***************************************************************** 12170000
      *    PARAGRAPH:  P70000-WRITE-STATISTICS-SECTION                * 12180000
      *    FUNCTION :  PRINT THE STATISTIQUES GENERALES SECTION OF    * 12190000
      *                THE REPORT FROM WS-STATS-RESULT                * 12200000
      ***************************************************************** 12210000
                                                                        12220000
       P70000-WRITE-STATISTICS-SECTION.                                 12230000
                                                                        12240000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-BLANK-LINE.              12250000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-STATS-HDR.               12260000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-BLANK-LINE.              12270000
                                                                        12280000
           MOVE 'TOTAL PROJECTS / ACTIVE / COMPLETED' TO WRS-LABEL.     12290000
           MOVE SR-TOTAL-PROJECTS TO WRS-VALUE.                         12300000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            12310000
           MOVE 'TOTAL TASKS / ASSIGNED / UNASSIGNED' TO WRS-LABEL.     12320000
           MOVE SR-TOTAL-TASKS TO WRS-VALUE.                            12330000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            12340000
           MOVE 'TASK COMPLETION RATE (PERCENT)' TO WRS-LABEL.          12350000
           MOVE SR-COMPLETION-RATE TO WRS-VALUE.                        12360000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            12370000
           MOVE 'TOTAL MEMBERS / AVAILABLE MEMBERS' TO WRS-LABEL.       12380000
           MOVE SR-TOTAL-MEMBERS TO WRS-VALUE.                          12390000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            12400000
           MOVE 'AVERAGE / MAXIMUM / MINIMUM LOAD' TO WRS-LABEL.        12410000
           MOVE SR-AVERAGE-LOAD TO WRS-VALUE.                           12420000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            12430000
           MOVE 'LOAD STANDARD DEVIATION' TO WRS-LABEL.                 12440000
           MOVE SR-LOAD-STD-DEV TO WRS-VALUE.                           12450000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            12460000
           MOVE 'OVERLOADED MEMBER COUNT' TO WRS-LABEL.                 12470000
           MOVE SR-OVERLOADED-COUNT TO WRS-VALUE.                       12480000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            12490000
           MOVE 'LOAD BALANCE SCORE' TO WRS-LABEL.                      12500000
           MOVE SR-LOAD-BALANCE-SCORE TO WRS-VALUE.                     12510000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            12520000
           MOVE 'SKILL COVERAGE RATE (PERCENT)' TO WRS-LABEL.           12530000
           MOVE SR-COVERAGE-RATE TO WRS-VALUE.                          12540000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-SUMMARY-LINE.            12550000
                                                                        12560000
           PERFORM P70100-WRITE-ONE-GAP-SKILL THRU P70100-EXIT          12570000
               VARYING WS-SUB1 FROM 1 BY 1                              12580000
                   UNTIL WS-SUB1 > SR-GAP-SKILL-COUNT.                  12590000
                                                                        12600000
       P70000-EXIT.                                                     12610000
           EXIT.                                                        12620000
                                                                        12630000
       P70100-WRITE-ONE-GAP-SKILL.                                      12640000
           MOVE SR-GAP-SKILL-NAME(WS-SUB1) TO WRG-SKILL-NAME.           12650000
           WRITE ASSIGN-REPORT-REC FROM WS-RPT-GAP-SKILL-LINE.          12660000
       P70100-EXIT.                                                     12670000
           EXIT.                                                        12680000
           EJECT                                                        12690000
      ***************************************************************** 12700000
      *    PARAGRAPH:  P80000-WRITE-ALERTS-FILE                       * 12710000
      *    FUNCTION :  WRITE EVERY ALERT ACCUMULATED THIS RUN TO THE  * 12720000
      *                ALERTOUT FILE IN ALERT-ID ORDER                * 12730000
      ***************************************************************** 12740000
                                                                        12750000
       P80000-WRITE-ALERTS-FILE.                                        12760000
                                                                        12770000
           PERFORM P80100-WRITE-ONE-ALERT THRU P80100-EXIT              12780000
               VARYING WS-AIX FROM 1 BY 1                               12790000
                   UNTIL WS-AIX > WS-ALERT-COUNT.                       12800000
                                                                        12810000
       P80000-EXIT.                                                     12820000
           EXIT.                                                        12830000
                                                                        12840000
       P80100-WRITE-ONE-ALERT.                                          12850000
           MOVE WA-ALERT-ID(WS-AIX)       TO TA-ALERT-ID.               12860000
           MOVE WA-ALERT-TYPE(WS-AIX)     TO TA-ALERT-TYPE.             12870000
           MOVE WA-ALERT-SEVERITY(WS-AIX) TO TA-ALERT-SEVERITY.         12880000
           MOVE WA-ALERT-DATE(WS-AIX)     TO TA-ALERT-DATE.             12890000
           MOVE WA-ALERT-MESSAGE(WS-AIX)  TO TA-ALERT-MESSAGE.          12900000
           WRITE ALERTS-OUT-REC.                                        12910000
       P80100-EXIT.                                                     12920000
           EXIT.                                                        12930000
           EJECT                                                        12940000
      ***************************************************************** 12950000
      *    PARAGRAPH:  P99000-END-OF-JOB                              * 12960000
      *    FUNCTION :  CLOSE ALL FILES AND END THE RUN                * 12970000
      ***************************************************************** 12980000
                                                                        12990000
       P99000-END-OF-JOB.                                               13000000
                                                                        13010000
           CLOSE CONTROL-CARD MEMBERS-FILE TASKS-FILE                   13020000
                 PROJECTS-FILE SKILLS-FILE                              13030000
                 ASSIGN-REPORT ALERTS-OUT.                              13040000
                                                                        13050000
       P99000-EXIT.                                                     13060000
           EXIT.                                                        13070000
                                                                        13080000
      ***************************************************************** 13090000
      *    PARAGRAPH:  P99900-ABEND-FILE-ERROR                        * 13100000
      *    FUNCTION :  DISPLAY THE TAMS ERROR BANNER AND TERMINATE    * 13110000
      *                THE RUN WITH A NON-ZERO RETURN CODE            * 13120000
      ***************************************************************** 13130000
                                                                        13140000
       P99900-ABEND-FILE-ERROR.                                         13150000
           DISPLAY WTEA-ERROR-01.                                       13160000
           DISPLAY WTEA-ERROR-02.                                       13170000
           DISPLAY WTEA-ERROR-03.                                       13180000
           DISPLAY WTEA-ERROR-04.                                       13190000
           DISPLAY WTEA-ERROR-05.                                       13200000
           DISPLAY WS-TAM-FILE-ERROR-01.                                13210000
           MOVE 16 TO RETURN-CODE.                                      13220000
           STOP RUN.                                                    13230000
       P99900-EXIT.                                                     13240000
           EXIT.                                                        13250000
