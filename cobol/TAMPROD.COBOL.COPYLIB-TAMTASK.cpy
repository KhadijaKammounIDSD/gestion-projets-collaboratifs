      ******************************************************************00010000
      * TASK RECORD  --  LINE SEQUENTIAL (TASKSIN FILE)                *00020000
      *                                                                *00030000
      * ONE RECORD PER TASK.  TT-ASSIGNEE-ID OF ZERO MEANS THE TASK    *00040000
      * IS UNASSIGNED AND IS A CANDIDATE FOR THE ASSIGNMENT ENGINE.    *00050000
      ******************************************************************00060000
                                                                        00070000
       01  TAMS-TASK-RECORD.                                            00080000
           05  TT-TASK-ID              PIC 9(05).                       00090000
           05  TT-TASK-ID-A            REDEFINES                        00100000
               TT-TASK-ID              PIC X(05).                       00110000
           05  TT-TASK-NAME            PIC X(30).                       00120000
           05  TT-PROJECT-ID           PIC 9(05).                       00130000
           05  TT-EST-DURATION         PIC S9(3)V99.                    00140000
           05  TT-PLANNED-START        PIC 9(08).                       00150000
           05  TT-PLANNED-START-R      REDEFINES                        00160000
               TT-PLANNED-START.                                        00170000
               10  TT-PS-YEAR          PIC 9(04).                       00180000
               10  TT-PS-MONTH         PIC 9(02).                       00190000
               10  TT-PS-DAY           PIC 9(02).                       00200000
           05  TT-PLANNED-END          PIC 9(08).                       00210000
           05  TT-PLANNED-END-R        REDEFINES                        00220000
               TT-PLANNED-END.                                          00230000
               10  TT-PE-YEAR          PIC 9(04).                       00240000
               10  TT-PE-MONTH         PIC 9(02).                       00250000
               10  TT-PE-DAY           PIC 9(02).                       00260000
           05  TT-PRIORITY             PIC X(08).                       00270000
               88  TT-PRIORITY-HIGH           VALUE 'HIGH    '.         00280000
               88  TT-PRIORITY-MEDIUM         VALUE 'MEDIUM  '.         00290000
               88  TT-PRIORITY-LOW            VALUE 'LOW     '.         00300000
           05  TT-STATUS                PIC X(12).                      00310000
               88  TT-STATUS-PENDING          VALUE 'PENDING     '.     00320000
               88  TT-STATUS-INPROGRESS       VALUE 'INPROGRESS  '.     00330000
               88  TT-STATUS-COMPLETED        VALUE 'COMPLETED   '.     00340000
           05  TT-ASSIGNEE-ID           PIC 9(05).                      00350000
           05  TT-REQ-SKILL-COUNT       PIC 9(02).                      00360000
           05  TT-REQ-SKILL-TABLE.                                      00370000
               10  TT-REQ-SKILL-ID      PIC 9(03)  OCCURS 10 TIMES.     00380000
           05  FILLER                   PIC X(02).                      00390000
