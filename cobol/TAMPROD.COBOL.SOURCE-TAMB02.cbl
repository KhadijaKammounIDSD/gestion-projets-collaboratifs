       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID.    TAMB02.                                           00020000
       AUTHOR.        R HARTIGAN.                                       00030000
       INSTALLATION.  LATTICE SOFTWARE CORPORATION - HARRISBURG DC.     00040000
       DATE-WRITTEN.  05/14/89.                                         00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.      LATTICE SOFTWARE CORPORATION - COMPANY            00070000
                       CONFIDENTIAL.  UNAUTHORIZED DISCLOSURE           00080000
                       PROHIBITED.                                      00090000
      *                                                                 00100000
      ***************************************************************** 00110000
      *              TASK ASSIGNMENT MANAGEMENT SYSTEM (TAMS)         * 00120000
      *                   LATTICE SOFTWARE CORPORATION                * 00130000
      *                                                               * 00140000
      * PROGRAM :   TAMB02                                            * 00150000
      *                                                               * 00160000
      * FUNCTION:   TAMB02 IS A CALLED SUBROUTINE THAT SCANS THE      * 00170000
      *             MEMBER AND TASK TABLES BUILT BY TAMB01 AND        * 00180000
      *             PRODUCES THE RUN'S ALERTS -                       * 00190000
      *                OVERLOAD        - MEMBER CURRENT-LOAD EXCEEDS  * 00200000
      *                                  THE WEEKLY OVERLOAD CEILING  * 00210000
      *                DELAY           - AN ASSIGNED, NOT-YET-        * 00220000
      *                                  COMPLETED TASK'S PLANNED-END * 00230000
      *                                  FALLS WITHIN THE DELAY       * 00240000
      *                                  WINDOW                      *  00250000
      *                URGENT-TASK     - AN UNASSIGNED TASK FALLING   * 00260000
      *                                  WITHIN THE DELAY WINDOW IS   * 00270000
      *                                  FORCED TO HIGH PRIORITY AND  * 00280000
      *                                  RE-OFFERED TO THE BEST-FIT   * 00290000
      *                                  MEMBER                      *  00300000
      *             TAMB02 SHARES THE SINGLE SEQUENTIAL ALERT-ID      * 00310000
      *             COUNTER MAINTAINED BY TAMB01 SO THAT EVERY ALERT  * 00320000
      *             RAISED DURING THE RUN, REGARDLESS OF WHICH        * 00330000
      *             PROGRAM RAISED IT, CARRIES A UNIQUE, GAPLESS ID.  * 00340000
      *                                                               * 00350000
      * FILES   :   NONE - ALL DATA IS PASSED BY THE CALLING PROGRAM  * 00360000
      *                                                               * 00370000
      ***************************************************************** 00380000
      *             PROGRAM CHANGE LOG                                * 00390000
      *             -------------------                               * 00400000
      *                                                               * 00410000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00420000
      *  --------   --------------------  --------------------------  * 00430000
      *  05/14/89   R HARTIGAN            INITIAL VERSION - OVERLOAD  * 00440000
      *                                   PASS ONLY.                 *  00450000
      *  02/06/91   R HARTIGAN            ADDED DELAY-PASS USING THE  * 00460000
      *                                   JULIAN-DATE ARITHMETIC FROM * 00470000
      *                                   THE ORDER-AGING SUBROUTINE. * 00480000
      *  10/29/93   C VANCE                ADDED URGENT-TASK          * 00490000
      *                                   REASSIGNMENT PASS.          * 00500000
      *  08/22/98   C VANCE                Y2K - ABS-DAY ARITHMETIC   * 00510000
      *                                   REWORKED SO THE CENTURY     * 00520000
      *                                   DIGITS ARE NO LONGER        * 00530000
      *                                   ASSUMED TO BE 19.           * 00540000
      *  06/14/01   T OYELARAN             TICKET TAM-0118 - ALERT    * 00550000
      *                                   SUMMARY COUNTS WERE NOT     * 00560000
      *                                   BEING RESET BETWEEN RUNS.   * 00570000
      *  03/30/05   T OYELARAN             TICKET TAM-0231 - URGENT-  * 00580000
      *                                   TASK PASS NOW SKIPS TASKS   * 00590000
      *                                   ALREADY MARKED COMPLETED.   * 00600000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00610000
      *                                                               * 00620000
      ***************************************************************** 00630000
                                                                        00640000
       ENVIRONMENT DIVISION.                                            00650000
       CONFIGURATION SECTION.                                           00660000
       SOURCE-COMPUTER.  IBM-370.                                       00670000
       OBJECT-COMPUTER.  IBM-370.                                       00680000
       SPECIAL-NAMES.                                                   00690000
           C01 IS TOP-OF-FORM                                           00700000
           CLASS TAM-NUMERIC-CLASS IS '0' THRU '9'.                     00710000
                                                                        00720000
       DATA DIVISION.                                                   00730000
       WORKING-STORAGE SECTION.                                         00740000
                                                                        00750000
      ***************************************************************** 00760000
      *    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, THRESHOLDS)     * 00770000
      ***************************************************************** 00780000
                                                                        00790000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00800000
       77  WS-SUB2                     PIC S9(4) COMP VALUE +0.         00810000
       77  WS-OVERLOAD-THRESHOLD       PIC S9(5)V99  VALUE +160.00.     00820000
       77  WS-DELAY-WINDOW-LOW         PIC S9(5) COMP VALUE +0.         00830000
       77  WS-DELAY-WINDOW-HIGH        PIC S9(5) COMP VALUE +7.         00840000
       77  WS-BEST-IDX                 PIC S9(4) COMP VALUE +0.         00850000
       77  WS-CUR-DURATION             PIC S9(3)V99   VALUE 0.          00860000
       77  WS-CUR-TASK-IDX             PIC S9(4) COMP VALUE +0.         00870000
       77  WS-SKILLS-OK-SW             PIC X          VALUE 'Y'.        00880000
           88  WS-SKILLS-OK                 VALUE 'Y'.                  00890000
       77  WS-SKILL-FOUND-SW           PIC X          VALUE 'N'.        00900000
           88  WS-SKILL-FOUND                VALUE 'Y'.                 00910000
                                                                        00920000
      ***************************************************************** 00930000
      *    DATE ARITHMETIC WORK AREA  (ABSOLUTE-DAY TECHNIQUE)        * 00940000
      *    REUSES THE ORDER-AGING SUBROUTINE'S MONTH-TABLE AND LEAP-  * 00950000
      *    YEAR TEST, GENERALISED TO WORK ACROSS A YEAR BOUNDARY.     * 00960000
      ***************************************************************** 00970000
                                                                        00980000
       01  WS-TODAY-ABS                PIC S9(9) COMP-3  VALUE 0.       00990000
       01  WS-DAYS-UNTIL                PIC S9(5) COMP-3  VALUE 0.      01000000
                                                                        01010000
       01  WS-YEAR-CLASSIFY.                                            01020000
           05  WS-YC-YEAR              PIC 9(4).                        01030000
           05  WS-YC-YEAR-R REDEFINES  WS-YC-YEAR.                      01040000
               10  FILLER              PIC XX.                          01050000
               10  WS-YC-YR            PIC XX.                          01060000
           05  WS-YC-MONTH             PIC 9(2).                        01070000
           05  WS-YC-DAY               PIC 9(2).                        01080000
           05  WS-YC-DIV               PIC 9(4).                        01090000
           05  WS-YC-REM               PIC 9(4).                        01100000
           05  WS-YC-DAY-OF-YEAR       PIC 9(3).                        01110000
           05  WS-YC-ABS-DAY           PIC 9(7).                        01120000
                                                                        01130000
       01  WS-YEAR-TABLE.                                               01140000
           05  FILLER                 PIC 9(3) VALUE 000.               01150000
           05  FILLER                 PIC 9(3) VALUE 031.               01160000
           05  FILLER                 PIC 9(3) VALUE 059.               01170000
           05  FILLER                 PIC 9(3) VALUE 090.               01180000
           05  FILLER                 PIC 9(3) VALUE 120.               01190000
           05  FILLER                 PIC 9(3) VALUE 151.               01200000
           05  FILLER                 PIC 9(3) VALUE 181.               01210000
           05  FILLER                 PIC 9(3) VALUE 212.               01220000
           05  FILLER                 PIC 9(3) VALUE 243.               01230000
           05  FILLER                 PIC 9(3) VALUE 273.               01240000
           05  FILLER                 PIC 9(3) VALUE 304.               01250000
           05  FILLER                 PIC 9(3) VALUE 334.               01260000
       01  FILLER REDEFINES WS-YEAR-TABLE.                              01270000
           05  WS-YD-DAYS              PIC 9(3) OCCURS 12 TIMES.        01280000
                                                                        01290000
       01  WS-LEAP-YEAR-TABLE.                                          01300000
           05  FILLER                 PIC 9(3) VALUE 000.               01310000
           05  FILLER                 PIC 9(3) VALUE 031.               01320000
           05  FILLER                 PIC 9(3) VALUE 060.               01330000
           05  FILLER                 PIC 9(3) VALUE 091.               01340000
           05  FILLER                 PIC 9(3) VALUE 121.               01350000
           05  FILLER                 PIC 9(3) VALUE 152.               01360000
           05  FILLER                 PIC 9(3) VALUE 182.               01370000
           05  FILLER                 PIC 9(3) VALUE 213.               01380000
           05  FILLER                 PIC 9(3) VALUE 244.               01390000
           05  FILLER                 PIC 9(3) VALUE 274.               01400000
           05  FILLER                 PIC 9(3) VALUE 305.               01410000
           05  FILLER                 PIC 9(3) VALUE 335.               01420000
       01  FILLER REDEFINES WS-LEAP-YEAR-TABLE.                         01430000
           05  WS-YD-LEAP-DAYS         PIC 9(3) OCCURS 12 TIMES.        01440000
                                                                        01450000
      ***************************************************************** 01460000
      *    ALERT MESSAGE BUILD AREA                                   * 01470000
      ***************************************************************** 01480000
                                                                        01490000
       01  WS-ALERT-MSG-WORK           PIC X(100)  VALUE SPACES.        01500000
       01  WS-ALERT-TYPE-WORK          PIC X(20)   VALUE SPACES.        01510000
       01  WS-ALERT-SEV-WORK           PIC X(08)   VALUE SPACES.        01520000
       01  WS-MEMBER-ID-EDIT           PIC ZZZZ9.                       01530000
       01  WS-TASK-ID-EDIT             PIC ZZZZ9.                       01540000
                                                                        01550000
           EJECT                                                        01560000
      ***************************************************************** 01570000
      *    L I N K A G E     S E C T I O N                            * 01580000
      ***************************************************************** 01590000
                                                                        01600000
       LINKAGE SECTION.                                                 01610000
                                                                        01620000
       01  LS-TODAY                    PIC 9(08).                       01630000
       01  LS-TODAY-R REDEFINES LS-TODAY.                               01640000
           05  LS-TODAY-YEAR            PIC 9(04).                      01650000
           05  LS-TODAY-MONTH           PIC 9(02).                      01660000
           05  LS-TODAY-DAY             PIC 9(02).                      01670000
                                                                        01680000
       01  LS-MEMBER-COUNT              PIC 9(04) COMP.                 01690000
       01  LS-MEMBER-TABLE.                                             01700000
           05  LS-MEMBER-ENTRY          OCCURS 200 TIMES                01710000
                                         INDEXED BY LS-MX.              01720000
               10  WM-MEMBER-ID         PIC 9(05).                      01730000
               10  WM-FIRST-NAME        PIC X(20).                      01740000
               10  WM-LAST-NAME         PIC X(20).                      01750000
               10  WM-ROLE              PIC X(15).                      01760000
               10  WM-CURRENT-LOAD      PIC S9(4)V99.                   01770000
               10  WM-WEEKLY-AVAIL      PIC S9(3)V99.                   01780000
               10  WM-REMAINING-HOURS   PIC S9(4)V99.                   01790000
               10  WM-AVAILABLE-FLAG    PIC X(01).                      01800000
                   88  WM-IS-AVAILABLE        VALUE 'Y'.                01810000
               10  WM-SKILL-COUNT       PIC 9(02).                      01820000
               10  WM-SKILL-ID          PIC 9(03) OCCURS 10 TIMES.      01830000
               10  WM-ASSIGNED-COUNT    PIC 9(02) COMP-3.               01840000
               10  WM-ASSIGNED-TASK-IDX PIC 9(04) COMP                  01850000
                                         OCCURS 50 TIMES.               01860000
               10  FILLER               PIC X(02).                      01870000
                                                                        01880000
       01  LS-TASK-COUNT                PIC 9(04) COMP.                 01890000
       01  LS-TASK-TABLE.                                               01900000
           05  LS-TASK-ENTRY            OCCURS 500 TIMES                01910000
                                         INDEXED BY LS-TX.              01920000
               10  WT-TASK-ID           PIC 9(05).                      01930000
               10  WT-TASK-ID-A REDEFINES WT-TASK-ID                    01940000
                                        PIC X(05).                      01950000
               10  WT-TASK-NAME         PIC X(30).                      01960000
               10  WT-PROJECT-ID        PIC 9(05).                      01970000
               10  WT-EST-DURATION      PIC S9(3)V99.                   01980000
               10  WT-PLANNED-START     PIC 9(08).                      01990000
               10  WT-PLANNED-END       PIC 9(08).                      02000000
               10  WT-PE-R REDEFINES WT-PLANNED-END.                    02010000
                   15  WT-PE-YEAR       PIC 9(04).                      02020000
                   15  WT-PE-MONTH      PIC 9(02).                      02030000
                   15  WT-PE-DAY        PIC 9(02).                      02040000
               10  WT-PRIORITY          PIC X(08).                      02050000
               10  WT-STATUS            PIC X(12).                      02060000
               10  WT-ASSIGNEE-ID       PIC 9(05).                      02070000
               10  WT-REQ-SKILL-COUNT   PIC 9(02).                      02080000
               10  WT-REQ-SKILL-ID      PIC 9(03) OCCURS 10 TIMES.      02090000
               10  FILLER               PIC X(02).                      02100000
                                                                        02110000
       01  LS-ALERT-COUNT               PIC 9(04) COMP.                 02120000
       01  LS-NEXT-ALERT-ID             PIC 9(05) COMP.                 02130000
       01  LS-ALERT-TABLE.                                              02140000
           05  LS-ALERT-ENTRY           OCCURS 500 TIMES                02150000
                                         INDEXED BY LS-AX.              02160000
               10  WA-ALERT-ID          PIC 9(05).                      02170000
               10  WA-ALERT-TYPE        PIC X(20).                      02180000
               10  WA-ALERT-SEVERITY    PIC X(08).                      02190000
               10  WA-ALERT-DATE        PIC 9(08).                      02200000
               10  WA-ALERT-MESSAGE     PIC X(100).                     02210000
               10  FILLER               PIC X(02).                      02220000
                                                                        02230000
       01  LS-ALERT-SUMMARY.                                            02240000
           05  AS-HIGH-COUNT            PIC 9(04) COMP.                 02250000
           05  AS-MEDIUM-COUNT          PIC 9(04) COMP.                 02260000
           05  AS-LOW-COUNT             PIC 9(04) COMP.                 02270000
                                                                        02280000
           EJECT                                                        02290000
      ***************************************************************** 02300000
      *    P R O C E D U R E    D I V I S I O N                       * 02310000
      ***************************************************************** 02320000
                                                                        02330000
       PROCEDURE DIVISION USING LS-TODAY                                02340000
                                 LS-MEMBER-COUNT                        02350000
                                 LS-MEMBER-TABLE                        02360000
                                 LS-TASK-COUNT                          02370000
                                 LS-TASK-TABLE                          02380000
                                 LS-ALERT-COUNT                         02390000
                                 LS-NEXT-ALERT-ID                       02400000
                                 LS-ALERT-TABLE                         02410000
                                 LS-ALERT-SUMMARY.                      02420000
                                                                        02430000
       P00000-MAINLINE.                                                 02440000
                                                                        02450000
           MOVE LS-TODAY-YEAR  TO WS-YC-YEAR.                           02460000
           MOVE LS-TODAY-MONTH TO WS-YC-MONTH.                          02470000
           MOVE LS-TODAY-DAY   TO WS-YC-DAY.                            02480000
           PERFORM P20050-CLASSIFY-DATE THRU P20050-EXIT.               02490000
           MOVE WS-YC-ABS-DAY TO WS-TODAY-ABS.                          02500000
                                                                        02510000
           PERFORM P10000-OVERLOAD-PASS    THRU P10000-EXIT.            02520000
           PERFORM P20000-DELAY-PASS       THRU P20000-EXIT.            02530000
           PERFORM P30000-URGENT-REASSIGN  THRU P30000-EXIT.            02540000
           PERFORM P40000-ALERT-SUMMARY    THRU P40000-EXIT.            02550000
                                                                        02560000
           GOBACK.                                                      02570000
                                                                        02580000
       P00000-EXIT.                                                     02590000
           EXIT.                                                        02600000
           EJECT                                                        02610000
      ***************************************************************** 02620000
      *    PARAGRAPH:  P10000-OVERLOAD-PASS                           * 02630000
      *    FUNCTION :  FLAG ANY MEMBER WHOSE CURRENT-LOAD EXCEEDS THE * 02640000
      *                WEEKLY OVERLOAD CEILING WITH AN OVERLOAD ALERT * 02650000
      ***************************************************************** 02660000
                                                                        02670000
       P10000-OVERLOAD-PASS.                                            02680000
                                                                        02690000
           PERFORM P10100-CHECK-ONE-MEMBER THRU P10100-EXIT             02700000
               VARYING LS-MX FROM 1 BY 1                                02710000
                   UNTIL LS-MX > LS-MEMBER-COUNT.                       02720000
                                                                        02730000
       P10000-EXIT.                                                     02740000
           EXIT.                                                        02750000
                                                                        02760000
       P10100-CHECK-ONE-MEMBER.                                         02770000
           IF WM-CURRENT-LOAD(LS-MX) > WS-OVERLOAD-THRESHOLD            02780000
               MOVE WM-MEMBER-ID(LS-MX) TO WS-MEMBER-ID-EDIT            02790000
               STRING 'MEMBER ' WS-MEMBER-ID-EDIT                       02800000
                   ' CURRENT LOAD EXCEEDS THE WEEKLY OVERLOAD CEILING'  02810000
                   DELIMITED BY SIZE INTO WS-ALERT-MSG-WORK             02820000
               MOVE 'OVERLOAD            ' TO WS-ALERT-TYPE-WORK        02830000
               MOVE 'HIGH    '             TO WS-ALERT-SEV-WORK         02840000
               PERFORM P90000-EMIT-ALERT THRU P90000-EXIT               02850000
           END-IF.                                                      02860000
       P10100-EXIT.                                                     02870000
           EXIT.                                                        02880000
           EJECT                                                        02890000
      ***************************************************************** 02900000
      *    PARAGRAPH:  P20000-DELAY-PASS                              * 02910000
      *    FUNCTION :  FLAG EVERY ASSIGNED, NOT-COMPLETED TASK WHOSE  * 02920000
      *                PLANNED-END FALLS INSIDE THE DELAY WINDOW      * 02930000
      ***************************************************************** 02940000
                                                                        02950000
       P20000-DELAY-PASS.                                               02960000
                                                                        02970000
           PERFORM P20100-CHECK-ONE-TASK THRU P20100-EXIT               02980000
               VARYING LS-TX FROM 1 BY 1                                02990000
                   UNTIL LS-TX > LS-TASK-COUNT.                         03000000
                                                                        03010000
       P20000-EXIT.                                                     03020000
           EXIT.                                                        03030000
                                                                        03040000
       P20100-CHECK-ONE-TASK.                                           03050000
           IF WT-ASSIGNEE-ID(LS-TX) = ZEROES                            03060000
               GO TO P20100-EXIT                                        03070000
           END-IF.                                                      03080000
           IF WT-STATUS(LS-TX) = 'COMPLETED   '                         03090000
               GO TO P20100-EXIT                                        03100000
           END-IF.                                                      03110000
           IF WT-PLANNED-END(LS-TX) = ZEROES                            03120000
               GO TO P20100-EXIT                                        03130000
           END-IF.                                                      03140000
                                                                        03150000
           MOVE WT-PE-YEAR(LS-TX)  TO WS-YC-YEAR.                       03160000
           MOVE WT-PE-MONTH(LS-TX) TO WS-YC-MONTH.                      03170000
           MOVE WT-PE-DAY(LS-TX)   TO WS-YC-DAY.                        03180000
           PERFORM P20050-CLASSIFY-DATE THRU P20050-EXIT.               03190000
           COMPUTE WS-DAYS-UNTIL = WS-YC-ABS-DAY - WS-TODAY-ABS.        03200000
                                                                        03210000
           IF WS-DAYS-UNTIL >= WS-DELAY-WINDOW-LOW AND                  03220000
              WS-DAYS-UNTIL <= WS-DELAY-WINDOW-HIGH                     03230000
               MOVE WT-TASK-ID(LS-TX) TO WS-TASK-ID-EDIT                03240000
               STRING 'TASK ' WS-TASK-ID-EDIT                           03250000
                   ' PLANNED-END FALLS INSIDE THE DELAY WINDOW'         03260000
                   DELIMITED BY SIZE INTO WS-ALERT-MSG-WORK             03270000
               MOVE 'DELAY               ' TO WS-ALERT-TYPE-WORK        03280000
               MOVE 'HIGH    '             TO WS-ALERT-SEV-WORK         03290000
               PERFORM P90000-EMIT-ALERT THRU P90000-EXIT               03300000
           END-IF.                                                      03310000
       P20100-EXIT.                                                     03320000
           EXIT.                                                        03330000
           EJECT                                                        03340000
      ***************************************************************** 03350000
      *    PARAGRAPH:  P20050-CLASSIFY-DATE                           * 03360000
      *    FUNCTION :  CONVERT WS-YC-YEAR/MONTH/DAY TO AN ABSOLUTE    * 03370000
      *                DAY NUMBER (WS-YC-ABS-DAY) SO TWO DATES CAN BE * 03380000
      *                DIFFERENCED ACROSS A YEAR BOUNDARY.  THE LEAP- * 03390000
      *                YEAR TEST AND MONTH TABLES ARE THE SAME ONES   * 03400000
      *                ORIGINALLY WRITTEN FOR THE ORDER-AGING REPORT. * 03410000
      ***************************************************************** 03420000
                                                                        03430000
       P20050-CLASSIFY-DATE.                                            03440000
           IF WS-YC-YR = '00'                                           03450000
               DIVIDE WS-YC-YEAR BY 400                                 03460000
                   GIVING WS-YC-DIV REMAINDER WS-YC-REM                 03470000
           ELSE                                                         03480000
               DIVIDE WS-YC-YEAR BY 4                                   03490000
                   GIVING WS-YC-DIV REMAINDER WS-YC-REM                 03500000
           END-IF.                                                      03510000
                                                                        03520000
           IF WS-YC-REM = 0                                             03530000
               MOVE WS-YD-LEAP-DAYS(WS-YC-MONTH) TO WS-YC-DAY-OF-YEAR   03540000
           ELSE                                                         03550000
               MOVE WS-YD-DAYS(WS-YC-MONTH) TO WS-YC-DAY-OF-YEAR        03560000
           END-IF.                                                      03570000
                                                                        03580000
           ADD WS-YC-DAY TO WS-YC-DAY-OF-YEAR.                          03590000
                                                                        03600000
           COMPUTE WS-YC-ABS-DAY = (WS-YC-YEAR * 365)                   03610000
               + (WS-YC-YEAR / 4) + WS-YC-DAY-OF-YEAR.                  03620000
       P20050-EXIT.                                                     03630000
           EXIT.                                                        03640000
           EJECT                                                        03650000
      ***************************************************************** 03660000
      *    PARAGRAPH:  P30000-URGENT-REASSIGN                         * 03670000
      *    FUNCTION :  FOR EVERY STILL-UNASSIGNED TASK WHOSE PLANNED- * 03680000
      *                END FALLS INSIDE THE DELAY WINDOW, FORCE THE   * 03690000
      *                PRIORITY TO HIGH AND RE-OFFER IT TO THE SAME   * 03700000
      *                BEST-FIT MEMBER RULE USED BY THE MAIN          * 03710000
      *                ASSIGNMENT PASS IN TAMB01.                     * 03720000
      ***************************************************************** 03730000
                                                                        03740000
       P30000-URGENT-REASSIGN.                                          03750000
                                                                        03760000
           PERFORM P30010-CHECK-ONE-TASK THRU P30010-EXIT               03770000
               VARYING LS-TX FROM 1 BY 1                                03780000
                   UNTIL LS-TX > LS-TASK-COUNT.                         03790000
                                                                        03800000
       P30000-EXIT.                                                     03810000
           EXIT.                                                        03820000
                                                                        03830000
       P30010-CHECK-ONE-TASK.                                           03840000
           IF WT-ASSIGNEE-ID(LS-TX) NOT = ZEROES                        03850000
               GO TO P30010-EXIT                                        03860000
           END-IF.                                                      03870000
TM0231     IF WT-STATUS(LS-TX) = 'COMPLETED   '                         03880000
TM0231         GO TO P30010-EXIT                                        03890000
TM0231     END-IF.                                                      03900000
           IF WT-PLANNED-END(LS-TX) = ZEROES                            03910000
               GO TO P30010-EXIT                                        03920000
           END-IF.                                                      03930000
                                                                        03940000
           MOVE WT-PE-YEAR(LS-TX)  TO WS-YC-YEAR.                       03950000
           MOVE WT-PE-MONTH(LS-TX) TO WS-YC-MONTH.                      03960000
           MOVE WT-PE-DAY(LS-TX)   TO WS-YC-DAY.                        03970000
           PERFORM P20050-CLASSIFY-DATE THRU P20050-EXIT.               03980000
           COMPUTE WS-DAYS-UNTIL = WS-YC-ABS-DAY - WS-TODAY-ABS.        03990000
                                                                        04000000
           IF WS-DAYS-UNTIL < WS-DELAY-WINDOW-LOW OR                    04010000
              WS-DAYS-UNTIL > WS-DELAY-WINDOW-HIGH                      04020000
               GO TO P30010-EXIT                                        04030000
           END-IF.                                                      04040000
                                                                        04050000
           MOVE 'HIGH    ' TO WT-PRIORITY(LS-TX).                       04060000
           MOVE LS-TX TO WS-CUR-TASK-IDX.                               04070000
           MOVE WT-EST-DURATION(LS-TX) TO WS-CUR-DURATION.              04080000
           MOVE 0 TO WS-BEST-IDX.                                       04090000
                                                                        04100000
           PERFORM P30100-FIND-BEST-MEMBER THRU P30100-EXIT.            04110000
                                                                        04120000
           IF WS-BEST-IDX NOT = 0                                       04130000
               MOVE WM-MEMBER-ID(WS-BEST-IDX) TO WT-ASSIGNEE-ID(LS-TX)  04140000
               ADD WS-CUR-DURATION TO WM-CURRENT-LOAD(WS-BEST-IDX)      04150000
               COMPUTE WM-REMAINING-HOURS(WS-BEST-IDX) =                04160000
                   WM-WEEKLY-AVAIL(WS-BEST-IDX) -                       04170000
                   WM-CURRENT-LOAD(WS-BEST-IDX)                         04180000
               IF WM-REMAINING-HOURS(WS-BEST-IDX) <= 0                  04190000
                   MOVE 'N' TO WM-AVAILABLE-FLAG(WS-BEST-IDX)           04200000
               END-IF                                                   04210000
               ADD 1 TO WM-ASSIGNED-COUNT(WS-BEST-IDX)                  04220000
               MOVE WS-CUR-TASK-IDX TO                                  04230000
                   WM-ASSIGNED-TASK-IDX(WS-BEST-IDX,                    04240000
                                         WM-ASSIGNED-COUNT(WS-BEST-IDX))04250000
               MOVE WT-TASK-ID(LS-TX) TO WS-TASK-ID-EDIT                04260000
               MOVE WM-MEMBER-ID(WS-BEST-IDX) TO WS-MEMBER-ID-EDIT      04270000
               STRING 'TASK ' WS-TASK-ID-EDIT                           04280000
                   ' FORCED TO HIGH PRIORITY AND REASSIGNED TO MEMBER ' 04290000
                   WS-MEMBER-ID-EDIT                                    04300000
                   DELIMITED BY SIZE INTO WS-ALERT-MSG-WORK             04310000
               MOVE 'URGENT-TASK         ' TO WS-ALERT-TYPE-WORK        04320000
               MOVE 'HIGH    '             TO WS-ALERT-SEV-WORK         04330000
               PERFORM P90000-EMIT-ALERT THRU P90000-EXIT               04340000
           END-IF.                                                      04350000
       P30010-EXIT.                                                     04360000
           EXIT.                                                        04370000
           EJECT                                                        04380000
      ***************************************************************** 04390000
      *    PARAGRAPH:  P30100-FIND-BEST-MEMBER                        * 04400000
      *    FUNCTION :  SAME BEST-FIT TEST THE MAIN ASSIGNMENT PASS    * 04410000
      *                USES -  AVAILABLE, ENOUGH REMAINING HOURS,     * 04420000
      *                HOLDS EVERY REQUIRED SKILL, TIE BROKEN BY THE  * 04430000
      *                LARGEST REMAINING-HOURS BALANCE.                *04440000
      ***************************************************************** 04450000
                                                                        04460000
       P30100-FIND-BEST-MEMBER.                                         04470000
                                                                        04480000
           PERFORM P30110-SCAN-ONE-MEMBER THRU P30110-EXIT              04490000
               VARYING LS-MX FROM 1 BY 1                                04500000
                   UNTIL LS-MX > LS-MEMBER-COUNT.                       04510000
                                                                        04520000
       P30100-EXIT.                                                     04530000
           EXIT.                                                        04540000
                                                                        04550000
       P30110-SCAN-ONE-MEMBER.                                          04560000
           IF NOT WM-IS-AVAILABLE(LS-MX)                                04570000
               GO TO P30110-EXIT                                        04580000
           END-IF.                                                      04590000
           IF WM-REMAINING-HOURS(LS-MX) < WS-CUR-DURATION               04600000
               GO TO P30110-EXIT                                        04610000
           END-IF.                                                      04620000
                                                                        04630000
           PERFORM P30120-CHECK-SKILLS THRU P30120-EXIT.                04640000
                                                                        04650000
           IF WS-SKILLS-OK                                              04660000
               IF WS-BEST-IDX = 0 OR                                    04670000
                  WM-REMAINING-HOURS(LS-MX) >                           04680000
                  WM-REMAINING-HOURS(WS-BEST-IDX)                       04690000
                   SET WS-BEST-IDX TO LS-MX                             04700000
               END-IF                                                   04710000
           END-IF.                                                      04720000
       P30110-EXIT.                                                     04730000
           EXIT.                                                        04740000
                                                                        04750000
       P30120-CHECK-SKILLS.                                             04760000
           SET WS-SKILLS-OK TO TRUE.                                    04770000
           IF WT-REQ-SKILL-COUNT(WS-CUR-TASK-IDX) = 0                   04780000
               GO TO P30120-EXIT                                        04790000
           END-IF.                                                      04800000
                                                                        04810000
           PERFORM P30130-CHECK-ONE-REQ-SKILL THRU P30130-EXIT          04820000
               VARYING WS-SUB1 FROM 1 BY 1                              04830000
                   UNTIL WS-SUB1 >                                      04840000
                       WT-REQ-SKILL-COUNT(WS-CUR-TASK-IDX)              04850000
                      OR NOT WS-SKILLS-OK.                              04860000
       P30120-EXIT.                                                     04870000
           EXIT.                                                        04880000
                                                                        04890000
       P30130-CHECK-ONE-REQ-SKILL.                                      04900000
           SET WS-SKILL-FOUND TO FALSE.                                 04910000
           PERFORM P30140-MATCH-ONE-SKILL THRU P30140-EXIT              04920000
               VARYING WS-SUB2 FROM 1 BY 1                              04930000
                   UNTIL WS-SUB2 > WM-SKILL-COUNT(LS-MX)                04940000
                      OR WS-SKILL-FOUND.                                04950000
           IF NOT WS-SKILL-FOUND                                        04960000
               MOVE 'N' TO WS-SKILLS-OK-SW                              04970000
           END-IF.                                                      04980000
       P30130-EXIT.                                                     04990000
           EXIT.                                                        05000000
                                                                        05010000
       P30140-MATCH-ONE-SKILL.                                          05020000
           IF WT-REQ-SKILL-ID(WS-CUR-TASK-IDX, WS-SUB1) =               05030000
              WM-SKILL-ID(LS-MX, WS-SUB2)                               05040000
               SET WS-SKILL-FOUND TO TRUE                               05050000
           END-IF.                                                      05060000
       P30140-EXIT.                                                     05070000
           EXIT.                                                        05080000
           EJECT                                                        05090000
      ***************************************************************** 05100000
      *    PARAGRAPH:  P40000-ALERT-SUMMARY                           * 05110000
      *    FUNCTION :  TALLY THE SEVERITY BREAKDOWN OF EVERY ALERT    * 05120000
      *                RAISED SO FAR THIS RUN (INCLUDING TAMB01'S     * 05130000
      *                DEFENSIVE OVERLOAD ALERT) FOR LS-ALERT-SUMMARY * 05140000
      ***************************************************************** 05150000
                                                                        05160000
       P40000-ALERT-SUMMARY.                                            05170000
                                                                        05180000
TM0118     MOVE 0 TO AS-HIGH-COUNT AS-MEDIUM-COUNT AS-LOW-COUNT.        05190000
                                                                        05200000
           PERFORM P40100-TALLY-ONE-ALERT THRU P40100-EXIT              05210000
               VARYING LS-AX FROM 1 BY 1                                05220000
                   UNTIL LS-AX > LS-ALERT-COUNT.                        05230000
                                                                        05240000
       P40000-EXIT.                                                     05250000
           EXIT.                                                        05260000
                                                                        05270000
       P40100-TALLY-ONE-ALERT.                                          05280000
           IF WA-ALERT-SEVERITY(LS-AX) = 'HIGH    '                     05290000
               ADD 1 TO AS-HIGH-COUNT                                   05300000
           ELSE                                                         05310000
               IF WA-ALERT-SEVERITY(LS-AX) = 'MEDIUM  '                 05320000
                   ADD 1 TO AS-MEDIUM-COUNT                             05330000
               ELSE                                                     05340000
                   ADD 1 TO AS-LOW-COUNT                                05350000
               END-IF                                                   05360000
           END-IF.                                                      05370000
       P40100-EXIT.                                                     05380000
           EXIT.                                                        05390000
           EJECT                                                        05400000
      ***************************************************************** 05410000
      *    PARAGRAPH:  P90000-EMIT-ALERT                              * 05420000
      *    FUNCTION :  APPEND ONE ENTRY TO THE SHARED ALERT TABLE,    * 05430000
      *                DRAWING THE NEXT VALUE FROM TAMB01'S SINGLE    * 05440000
      *                SEQUENTIAL ALERT-ID COUNTER (LS-NEXT-ALERT-ID) * 05450000
      *                SO NO ALERT-ID IS EVER REUSED OR SKIPPED.       *05460000
      ***************************************************************** 05470000
                                                                        05480000
       P90000-EMIT-ALERT.                                               05490000
           IF LS-ALERT-COUNT >= 500                                     05500000
               GO TO P90000-EXIT                                        05510000
           END-IF.                                                      05520000
                                                                        05530000
           ADD 1 TO LS-NEXT-ALERT-ID.                                   05540000
           ADD 1 TO LS-ALERT-COUNT.                                     05550000
           MOVE LS-NEXT-ALERT-ID TO WA-ALERT-ID(LS-ALERT-COUNT).        05560000
           MOVE WS-ALERT-TYPE-WORK TO WA-ALERT-TYPE(LS-ALERT-COUNT).    05570000
           MOVE WS-ALERT-SEV-WORK  TO WA-ALERT-SEVERITY(LS-ALERT-COUNT).05580000
           MOVE LS-TODAY TO WA-ALERT-DATE(LS-ALERT-COUNT).              05590000
           MOVE WS-ALERT-MSG-WORK TO WA-ALERT-MESSAGE(LS-ALERT-COUNT).  05600000
       P90000-EXIT.                                                     05610000
           EXIT.                                                        05620000
