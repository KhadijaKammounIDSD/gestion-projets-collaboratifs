      ******************************************************************00010000
      * SKILL REFERENCE RECORD  --  LINE SEQUENTIAL (SKILLIN FILE)     *00020000
      ******************************************************************00030000
                                                                        00040000
       01  TAMS-SKILL-RECORD.                                           00050000
           05  TS-SKILL-ID              PIC 9(03).                      00060000
           05  TS-SKILL-ID-A            REDEFINES                       00070000
               TS-SKILL-ID              PIC X(03).                      00080000
           05  TS-SKILL-NAME            PIC X(20).                      00090000
           05  FILLER                   PIC X(02).                      00100000
