       IDENTIFICATION DIVISION.                                         00010000
       PROGRAM-ID.    TAMB03.                                           00020000
       AUTHOR.        R HARTIGAN.                                       00030000
       INSTALLATION.  LATTICE SOFTWARE CORPORATION - HARRISBURG DC.     00040000
       DATE-WRITTEN.  04/02/89.                                         00050000
       DATE-COMPILED.                                                   00060000
       SECURITY.      LATTICE SOFTWARE CORPORATION - COMPANY            00070000
                       CONFIDENTIAL.  UNAUTHORIZED DISCLOSURE           00080000
                       PROHIBITED.                                      00090000
      *                                                                 00100000
      ***************************************************************** 00110000
      *              TASK ASSIGNMENT MANAGEMENT SYSTEM (TAMS)         * 00120000
      *                   LATTICE SOFTWARE CORPORATION                * 00130000
      *                                                               * 00140000
      * PROGRAM :   TAMB03                                            * 00150000
      *                                                               * 00160000
      * FUNCTION:   TAMB03 IS A CALLED SUBROUTINE THAT WILL SCAN THE  * 00170000
      *             MEMBER, TASK, PROJECT AND SKILL TABLES BUILT BY   * 00180000
      *             TAMB01 AND RETURN ORGANISATION-WIDE STATISTICS -  * 00190000
      *             PROJECT/TASK/MEMBER COUNTS, COMPLETION RATE,      * 00200000
      *             WORKLOAD DISTRIBUTION, LOAD AGGREGATES, THE LOAD  * 00210000
      *             BALANCE SCORE AND THE SKILL COVERAGE REPORT.      * 00220000
      *                                                               * 00230000
      * FILES   :   NONE - ALL DATA IS PASSED BY THE CALLING PROGRAM  * 00240000
      *                                                               * 00250000
      ***************************************************************** 00260000
      *             PROGRAM CHANGE LOG                                * 00270000
      *             -------------------                               * 00280000
      *                                                               * 00290000
      *  DATE       UPDATED BY            CHANGE DESCRIPTION          * 00300000
      *  --------   --------------------  --------------------------  * 00310000
      *  04/02/89   R HARTIGAN            INITIAL VERSION - PROJECT,  * 00320000
      *                                   TASK AND MEMBER COUNTS ONLY.* 00330000
      *  09/17/90   R HARTIGAN            ADDED WORKLOAD DISTRIBUTION * 00340000
      *                                   AND LOAD-BALANCE SCORE.     * 00350000
      *  11/03/93   C VANCE                ADDED SKILL COVERAGE AND   * 00360000
      *                                   GAP-SKILL REPORTING.        * 00370000
      *  08/22/98   C VANCE                Y2K - LOAD-AGGREGATES DATE * 00380000
      *                                   WINDOW NO LONGER ASSUMES A  * 00390000
      *                                   19XX CENTURY.               * 00400000
      *  06/14/01   T OYELARAN             TICKET TAM-0118 - ROUNDED  * 00410000
      *                                   UTILIZATION RATE WAS        * 00420000
      *                                   TRUNCATING INSTEAD OF       * 00430000
      *                                   ROUNDING HALF-UP.           * 00440000
      *  02/09/04   T OYELARAN             TICKET TAM-0204 - ADDED    * 00450000
      *                                   OVERLOADED-MEMBERS-COUNT TO * 00460000
      *                                   THE LOAD AGGREGATES GROUP.  * 00470000
      *  XX/XX/XX   XXXXXXXXXXXXXXXXXXXX  XXXXXXXXXXXXXXXXXXXXXXXXXX  * 00480000
      *                                                               * 00490000
      ***************************************************************** 00500000
                                                                        00510000
       ENVIRONMENT DIVISION.                                            00520000
       CONFIGURATION SECTION.                                           00530000
       SOURCE-COMPUTER.  IBM-370.                                       00540000
       OBJECT-COMPUTER.  IBM-370.                                       00550000
       SPECIAL-NAMES.                                                   00560000
           C01 IS TOP-OF-FORM                                           00570000
           CLASS TAM-NUMERIC-CLASS IS '0' THRU '9'.                     00580000
                                                                        00590000
       DATA DIVISION.                                                   00600000
       WORKING-STORAGE SECTION.                                         00610000
                                                                        00620000
      ***************************************************************** 00630000
      *    77 LEVEL DATA ITEMS  (SUBSCRIPTS, INDEXES, COUNTERS)       * 00640000
      ***************************************************************** 00650000
                                                                        00660000
       77  WS-SUB1                     PIC S9(4) COMP VALUE +0.         00670000
       77  WS-SUB2                     PIC S9(4) COMP VALUE +0.         00680000
       77  WS-OVERLOAD-THRESHOLD       PIC S9(5)V99   VALUE +160.00.    00690000
       77  WS-SQRT-ITERATIONS          PIC S9(3) COMP VALUE +20.        00700000
                                                                        00710000
      ***************************************************************** 00720000
      *    ACCUMULATOR WORK FIELDS                                    * 00730000
      ***************************************************************** 00740000
                                                                        00750000
       01  WS-ACCUMULATORS.                                             00760000
           05  WS-LOAD-SUM             PIC S9(7)V99    COMP-3           00770000
                                                         VALUE 0.       00780000
           05  WS-VARIANCE-SUM         PIC S9(9)V9999   COMP-3          00790000
                                                         VALUE 0.       00800000
           05  WS-VARIANCE             PIC S9(7)V9999   COMP-3          00810000
                                                         VALUE 0.       00820000
           05  WS-DEVIATION             PIC S9(5)V99     COMP-3         00830000
                                                         VALUE 0.       00840000
           05  WS-MAX-ABS-DEVIATION    PIC S9(5)V99    COMP-3           00850000
                                                         VALUE 0.       00860000
           05  WS-SQRT-X               PIC S9(7)V9999   COMP-3          00870000
                                                         VALUE 0.       00880000
           05  WS-SQRT-GUESS           PIC S9(7)V9999   COMP-3          00890000
                                                         VALUE 0.       00900000
           05  WS-HOLDER-COUNT         PIC 9(04) COMP   VALUE 0.        00910000
           05  WS-REQUIRED-COUNT       PIC 9(04) COMP   VALUE 0.        00920000
           05  WS-SKILL-FOUND-SW       PIC X           VALUE 'N'.       00930000
               88  WS-SKILL-FOUND               VALUE 'Y'.              00940000
                                                                        00950000
           EJECT                                                        00960000
      ***************************************************************** 00970000
      *    L I N K A G E     S E C T I O N                            * 00980000
      ***************************************************************** 00990000
                                                                        01000000
       LINKAGE SECTION.                                                 01010000
                                                                        01020000
       01  LS-MEMBER-COUNT              PIC 9(04) COMP.                 01030000
       01  LS-MEMBER-TABLE.                                             01040000
           05  LS-MEMBER-ENTRY          OCCURS 200 TIMES                01050000
                                         INDEXED BY LS-MX.              01060000
               10  WM-MEMBER-ID         PIC 9(05).                      01070000
               10  WM-MEMBER-ID-A REDEFINES WM-MEMBER-ID                01080000
                                        PIC X(05).                      01090000
               10  WM-FIRST-NAME        PIC X(20).                      01100000
               10  WM-LAST-NAME         PIC X(20).                      01110000
               10  WM-ROLE              PIC X(15).                      01120000
               10  WM-CURRENT-LOAD      PIC S9(4)V99.                   01130000
               10  WM-WEEKLY-AVAIL      PIC S9(3)V99.                   01140000
               10  WM-REMAINING-HOURS   PIC S9(4)V99.                   01150000
               10  WM-AVAILABLE-FLAG    PIC X(01).                      01160000
                   88  WM-IS-AVAILABLE        VALUE 'Y'.                01170000
               10  WM-SKILL-COUNT       PIC 9(02).                      01180000
               10  WM-SKILL-ID          PIC 9(03) OCCURS 10 TIMES.      01190000
               10  WM-ASSIGNED-COUNT    PIC 9(02) COMP-3.               01200000
               10  WM-ASSIGNED-TASK-IDX PIC 9(04) COMP                  01210000
                                         OCCURS 50 TIMES.               01220000
               10  FILLER               PIC X(02).                      01230000
                                                                        01240000
       01  LS-TASK-COUNT                PIC 9(04) COMP.                 01250000
       01  LS-TASK-TABLE.                                               01260000
           05  LS-TASK-ENTRY            OCCURS 500 TIMES                01270000
                                         INDEXED BY LS-TX.              01280000
               10  WT-TASK-ID           PIC 9(05).                      01290000
               10  WT-TASK-ID-A REDEFINES WT-TASK-ID                    01300000
                                        PIC X(05).                      01310000
               10  WT-TASK-NAME         PIC X(30).                      01320000
               10  WT-PROJECT-ID        PIC 9(05).                      01330000
               10  WT-EST-DURATION      PIC S9(3)V99.                   01340000
               10  WT-PLANNED-START     PIC 9(08).                      01350000
               10  WT-PLANNED-END       PIC 9(08).                      01360000
               10  WT-PRIORITY          PIC X(08).                      01370000
               10  WT-STATUS            PIC X(12).                      01380000
               10  WT-ASSIGNEE-ID       PIC 9(05).                      01390000
               10  WT-REQ-SKILL-COUNT   PIC 9(02).                      01400000
               10  WT-REQ-SKILL-ID      PIC 9(03) OCCURS 10 TIMES.      01410000
               10  FILLER               PIC X(02).                      01420000
                                                                        01430000
       01  LS-PROJECT-COUNT             PIC 9(04) COMP.                 01440000
       01  LS-PROJECT-TABLE.                                            01450000
           05  LS-PROJECT-ENTRY         OCCURS 100 TIMES                01460000
                                         INDEXED BY LS-PX.              01470000
               10  WP-PROJECT-ID        PIC 9(05).                      01480000
               10  WP-PROJECT-NAME      PIC X(30).                      01490000
               10  WP-START-DATE        PIC 9(08).                      01500000
               10  WP-START-DATE-R REDEFINES WP-START-DATE.             01510000
                   15  WP-SD-YEAR       PIC 9(04).                      01520000
                   15  WP-SD-MONTH      PIC 9(02).                      01530000
                   15  WP-SD-DAY        PIC 9(02).                      01540000
               10  WP-END-DATE          PIC 9(08).                      01550000
               10  WP-STATUS            PIC X(12).                      01560000
               10  FILLER               PIC X(02).                      01570000
                                                                        01580000
       01  LS-SKILL-COUNT               PIC 9(04) COMP.                 01590000
       01  LS-SKILL-TABLE.                                              01600000
           05  LS-SKILL-ENTRY           OCCURS 50 TIMES                 01610000
                                         INDEXED BY LS-SX.              01620000
               10  WK-SKILL-ID          PIC 9(03).                      01630000
               10  WK-SKILL-NAME        PIC X(20).                      01640000
               10  FILLER               PIC X(02).                      01650000
                                                                        01660000
      ***************************************************************** 01670000
      *    STATISTICS RESULT AREA RETURNED TO TAMB01                  * 01680000
      ***************************************************************** 01690000
                                                                        01700000
       01  LS-STATS-RESULT.                                             01710000
           05  SR-TOTAL-PROJECTS        PIC 9(05) COMP.                 01720000
           05  SR-ACTIVE-PROJECTS       PIC 9(05) COMP.                 01730000
           05  SR-COMPLETED-PROJECTS    PIC 9(05) COMP.                 01740000
           05  SR-TOTAL-TASKS           PIC 9(05) COMP.                 01750000
           05  SR-ASSIGNED-TASKS        PIC 9(05) COMP.                 01760000
           05  SR-UNASSIGNED-TASKS      PIC 9(05) COMP.                 01770000
           05  SR-COMPLETED-TASKS       PIC 9(05) COMP.                 01780000
           05  SR-INPROGRESS-TASKS      PIC 9(05) COMP.                 01790000
           05  SR-TOTAL-MEMBERS         PIC 9(05) COMP.                 01800000
           05  SR-AVAILABLE-MEMBERS     PIC 9(05) COMP.                 01810000
           05  SR-COMPLETION-RATE       PIC S9(3)V99.                   01820000
           05  SR-AVERAGE-LOAD          PIC S9(5)V99.                   01830000
           05  SR-MAX-LOAD              PIC S9(5)V99.                   01840000
           05  SR-MIN-LOAD              PIC S9(5)V99.                   01850000
           05  SR-LOAD-STD-DEV          PIC S9(5)V99.                   01860000
           05  SR-OVERLOADED-COUNT      PIC 9(05) COMP.                 01870000
           05  SR-LOAD-BALANCE-SCORE    PIC S9(3)V99.                   01880000
           05  SR-TOTAL-SKILLS          PIC 9(05) COMP.                 01890000
           05  SR-COVERED-SKILLS        PIC 9(05) COMP.                 01900000
           05  SR-COVERAGE-RATE         PIC S9(3)V99.                   01910000
           05  SR-GAP-SKILL-COUNT       PIC 9(05) COMP.                 01920000
           05  SR-GAP-SKILL-NAME        PIC X(20) OCCURS 50 TIMES.      01930000
           05  SR-WORKLOAD-ENTRY        OCCURS 200 TIMES.               01940000
               10  SR-WL-MEMBER-ID        PIC 9(05).                    01950000
               10  SR-WL-CURRENT-LOAD     PIC S9(4)V99.                 01960000
               10  SR-WL-WEEKLY-AVAIL     PIC S9(3)V99.                 01970000
               10  SR-WL-REMAINING-HOURS  PIC S9(4)V99.                 01980000
               10  SR-WL-UTILIZATION-RATE PIC S9(3)V99.                 01990000
               10  SR-WL-OVERLOADED-FLAG  PIC X(01).                    02000000
                                                                        02010000
           EJECT                                                        02020000
      ***************************************************************** 02030000
      *    P R O C E D U R E    D I V I S I O N                       * 02040000
      ***************************************************************** 02050000
                                                                        02060000
       PROCEDURE DIVISION USING LS-MEMBER-COUNT                         02070000
                                 LS-MEMBER-TABLE                        02080000
                                 LS-TASK-COUNT                          02090000
                                 LS-TASK-TABLE                          02100000
                                 LS-PROJECT-COUNT                       02110000
                                 LS-PROJECT-TABLE                       02120000
                                 LS-SKILL-COUNT                         02130000
                                 LS-SKILL-TABLE                         02140000
                                 LS-STATS-RESULT.                       02150000
                                                                        02160000
       P00000-MAINLINE.                                                 02170000
                                                                        02180000
           INITIALIZE LS-STATS-RESULT.                                  02190000
                                                                        02200000
           PERFORM P10000-PROJECT-COUNTS   THRU P10000-EXIT.            02210000
           PERFORM P20000-TASK-COUNTS      THRU P20000-EXIT.            02220000
           PERFORM P25000-MEMBER-COUNTS    THRU P25000-EXIT.            02230000
           PERFORM P30000-WORKLOAD-DIST    THRU P30000-EXIT.            02240000
           PERFORM P40000-LOAD-AGGREGATES  THRU P40000-EXIT.            02250000
           PERFORM P50000-SKILL-COVERAGE   THRU P50000-EXIT.            02260000
                                                                        02270000
           GOBACK.                                                      02280000
                                                                        02290000
       P00000-EXIT.                                                     02300000
           EXIT.                                                        02310000
           EJECT                                                        02320000
      ***************************************************************** 02330000
      *    PARAGRAPH:  P10000-PROJECT-COUNTS                          * 02340000
      *    FUNCTION :  TOTAL / ACTIVE / COMPLETED PROJECT COUNTS      * 02350000
      ***************************************************************** 02360000
                                                                        02370000
       P10000-PROJECT-COUNTS.                                           02380000
                                                                        02390000
           MOVE LS-PROJECT-COUNT TO SR-TOTAL-PROJECTS.                  02400000
                                                                        02410000
           PERFORM P10100-CLASSIFY-PROJECT THRU P10100-EXIT             02420000
               VARYING LS-PX FROM 1 BY 1                                02430000
                   UNTIL LS-PX > LS-PROJECT-COUNT.                      02440000
                                                                        02450000
       P10000-EXIT.                                                     02460000
           EXIT.                                                        02470000
                                                                        02480000
       P10100-CLASSIFY-PROJECT.                                         02490000
           IF WP-STATUS(LS-PX) = 'INPROGRESS  '                         02500000
               ADD 1 TO SR-ACTIVE-PROJECTS                              02510000
           ELSE                                                         02520000
               IF WP-STATUS(LS-PX) = 'COMPLETED   '                     02530000
                   ADD 1 TO SR-COMPLETED-PROJECTS                       02540000
               END-IF                                                   02550000
           END-IF.                                                      02560000
       P10100-EXIT.                                                     02570000
           EXIT.                                                        02580000
           EJECT                                                        02590000
      ***************************************************************** 02600000
      *    PARAGRAPH:  P20000-TASK-COUNTS                             * 02610000
      *    FUNCTION :  TASK COUNTS AND COMPLETION RATE                * 02620000
      ***************************************************************** 02630000
                                                                        02640000
       P20000-TASK-COUNTS.                                              02650000
                                                                        02660000
           MOVE LS-TASK-COUNT TO SR-TOTAL-TASKS.                        02670000
                                                                        02680000
           PERFORM P20100-CLASSIFY-TASK THRU P20100-EXIT                02690000
               VARYING LS-TX FROM 1 BY 1                                02700000
                   UNTIL LS-TX > LS-TASK-COUNT.                         02710000
                                                                        02720000
           IF SR-TOTAL-TASKS = 0                                        02730000
               MOVE 0 TO SR-COMPLETION-RATE                             02740000
           ELSE                                                         02750000
               COMPUTE SR-COMPLETION-RATE ROUNDED =                     02760000
                   (SR-COMPLETED-TASKS / SR-TOTAL-TASKS) * 100          02770000
           END-IF.                                                      02780000
                                                                        02790000
       P20000-EXIT.                                                     02800000
           EXIT.                                                        02810000
                                                                        02820000
       P20100-CLASSIFY-TASK.                                            02830000
           IF WT-ASSIGNEE-ID(LS-TX) > 0                                 02840000
               ADD 1 TO SR-ASSIGNED-TASKS                               02850000
           ELSE                                                         02860000
               ADD 1 TO SR-UNASSIGNED-TASKS                             02870000
           END-IF.                                                      02880000
           IF WT-STATUS(LS-TX) = 'COMPLETED   '                         02890000
               ADD 1 TO SR-COMPLETED-TASKS                              02900000
           ELSE                                                         02910000
               IF WT-STATUS(LS-TX) = 'INPROGRESS  '                     02920000
                   ADD 1 TO SR-INPROGRESS-TASKS                         02930000
               END-IF                                                   02940000
           END-IF.                                                      02950000
       P20100-EXIT.                                                     02960000
           EXIT.                                                        02970000
           EJECT                                                        02980000
      ***************************************************************** 02990000
      *    PARAGRAPH:  P25000-MEMBER-COUNTS                           * 03000000
      *    FUNCTION :  TOTAL / AVAILABLE MEMBER COUNTS                * 03010000
      ***************************************************************** 03020000
                                                                        03030000
       P25000-MEMBER-COUNTS.                                            03040000
                                                                        03050000
           MOVE LS-MEMBER-COUNT TO SR-TOTAL-MEMBERS.                    03060000
                                                                        03070000
           PERFORM P25100-CLASSIFY-MEMBER THRU P25100-EXIT              03080000
               VARYING LS-MX FROM 1 BY 1                                03090000
                   UNTIL LS-MX > LS-MEMBER-COUNT.                       03100000
                                                                        03110000
       P25000-EXIT.                                                     03120000
           EXIT.                                                        03130000
                                                                        03140000
       P25100-CLASSIFY-MEMBER.                                          03150000
           IF WM-IS-AVAILABLE(LS-MX)                                    03160000
               ADD 1 TO SR-AVAILABLE-MEMBERS                            03170000
           END-IF.                                                      03180000
       P25100-EXIT.                                                     03190000
           EXIT.                                                        03200000
           EJECT                                                        03210000
      ***************************************************************** 03220000
      *    PARAGRAPH:  P30000-WORKLOAD-DIST                           * 03230000
      *    FUNCTION :  PER-MEMBER WORKLOAD / UTILIZATION DISTRIBUTION * 03240000
      ***************************************************************** 03250000
                                                                        03260000
       P30000-WORKLOAD-DIST.                                            03270000
                                                                        03280000
           PERFORM P30100-BUILD-WORKLOAD-ENTRY THRU P30100-EXIT         03290000
               VARYING LS-MX FROM 1 BY 1                                03300000
                   UNTIL LS-MX > LS-MEMBER-COUNT.                       03310000
                                                                        03320000
       P30000-EXIT.                                                     03330000
           EXIT.                                                        03340000
                                                                        03350000
       P30100-BUILD-WORKLOAD-ENTRY.                                     03360000
           MOVE WM-MEMBER-ID(LS-MX)       TO SR-WL-MEMBER-ID(LS-MX).    03370000
           MOVE WM-CURRENT-LOAD(LS-MX)    TO SR-WL-CURRENT-LOAD(LS-MX). 03380000
           MOVE WM-WEEKLY-AVAIL(LS-MX)    TO SR-WL-WEEKLY-AVAIL(LS-MX). 03390000
           MOVE WM-REMAINING-HOURS(LS-MX) TO                            03400000
               SR-WL-REMAINING-HOURS(LS-MX).                            03410000
                                                                        03420000
           IF WM-WEEKLY-AVAIL(LS-MX) = 0                                03430000
               MOVE 0 TO SR-WL-UTILIZATION-RATE(LS-MX)                  03440000
           ELSE                                                         03450000
TM0118         COMPUTE SR-WL-UTILIZATION-RATE(LS-MX) ROUNDED =          03460000
TM0118             ((WM-WEEKLY-AVAIL(LS-MX) - WM-REMAINING-HOURS(LS-MX))03470000
TM0118               / WM-WEEKLY-AVAIL(LS-MX)) * 100                    03480000
           END-IF.                                                      03490000
                                                                        03500000
           IF WM-REMAINING-HOURS(LS-MX) < 0 OR                          03510000
              WM-CURRENT-LOAD(LS-MX) > WS-OVERLOAD-THRESHOLD            03520000
               MOVE 'Y' TO SR-WL-OVERLOADED-FLAG(LS-MX)                 03530000
           ELSE                                                         03540000
               MOVE 'N' TO SR-WL-OVERLOADED-FLAG(LS-MX)                 03550000
           END-IF.                                                      03560000
       P30100-EXIT.                                                     03570000
           EXIT.                                                        03580000
           EJECT                                                        03590000
      ***************************************************************** 03600000
      *    PARAGRAPH:  P40000-LOAD-AGGREGATES                         * 03610000
      *    FUNCTION :  AVERAGE / MIN / MAX / STD-DEV / LOAD-BALANCE   * 03620000
      *                SCORE AND OVERLOADED-MEMBERS-COUNT             * 03630000
      ***************************************************************** 03640000
                                                                        03650000
       P40000-LOAD-AGGREGATES.                                          03660000
                                                                        03670000
           MOVE 0 TO WS-LOAD-SUM.                                       03680000
           IF LS-MEMBER-COUNT > 0                                       03690000
               MOVE WM-CURRENT-LOAD(1) TO SR-MAX-LOAD SR-MIN-LOAD       03700000
           END-IF.                                                      03710000
                                                                        03720000
           PERFORM P40100-SUM-LOAD THRU P40100-EXIT                     03730000
               VARYING LS-MX FROM 1 BY 1                                03740000
                   UNTIL LS-MX > LS-MEMBER-COUNT.                       03750000
                                                                        03760000
           IF LS-MEMBER-COUNT = 0                                       03770000
               MOVE 0 TO SR-AVERAGE-LOAD                                03780000
           ELSE                                                         03790000
               COMPUTE SR-AVERAGE-LOAD ROUNDED =                        03800000
                   WS-LOAD-SUM / LS-MEMBER-COUNT                        03810000
           END-IF.                                                      03820000
                                                                        03830000
           MOVE 0 TO WS-VARIANCE-SUM.                                   03840000
           MOVE 0 TO WS-MAX-ABS-DEVIATION.                              03850000
                                                                        03860000
           PERFORM P40200-SUM-VARIANCE THRU P40200-EXIT                 03870000
               VARYING LS-MX FROM 1 BY 1                                03880000
                   UNTIL LS-MX > LS-MEMBER-COUNT.                       03890000
                                                                        03900000
           IF LS-MEMBER-COUNT = 0                                       03910000
               MOVE 0 TO WS-VARIANCE                                    03920000
           ELSE                                                         03930000
               COMPUTE WS-VARIANCE = WS-VARIANCE-SUM / LS-MEMBER-COUNT  03940000
           END-IF.                                                      03950000
                                                                        03960000
           PERFORM P40500-COMPUTE-SQRT THRU P40500-EXIT.                03970000
           MOVE WS-SQRT-GUESS TO SR-LOAD-STD-DEV.                       03980000
                                                                        03990000
           IF LS-MEMBER-COUNT <= 1 OR SR-AVERAGE-LOAD = 0               04000000
               MOVE 100 TO SR-LOAD-BALANCE-SCORE                        04010000
           ELSE                                                         04020000
               COMPUTE SR-LOAD-BALANCE-SCORE ROUNDED =                  04030000
                   100 - ((WS-MAX-ABS-DEVIATION / SR-AVERAGE-LOAD) * 50)04040000
               IF SR-LOAD-BALANCE-SCORE < 0                             04050000
                   MOVE 0 TO SR-LOAD-BALANCE-SCORE                      04060000
               END-IF                                                   04070000
           END-IF.                                                      04080000
                                                                        04090000
       P40000-EXIT.                                                     04100000
           EXIT.                                                        04110000
                                                                        04120000
       P40100-SUM-LOAD.                                                 04130000
           ADD WM-CURRENT-LOAD(LS-MX) TO WS-LOAD-SUM.                   04140000
           IF WM-CURRENT-LOAD(LS-MX) > SR-MAX-LOAD                      04150000
               MOVE WM-CURRENT-LOAD(LS-MX) TO SR-MAX-LOAD               04160000
           END-IF.                                                      04170000
           IF WM-CURRENT-LOAD(LS-MX) < SR-MIN-LOAD                      04180000
               MOVE WM-CURRENT-LOAD(LS-MX) TO SR-MIN-LOAD               04190000
           END-IF.                                                      04200000
TM0204     IF WM-REMAINING-HOURS(LS-MX) < 0 OR                          04210000
TM0204        WM-CURRENT-LOAD(LS-MX) > WS-OVERLOAD-THRESHOLD            04220000
TM0204         ADD 1 TO SR-OVERLOADED-COUNT                             04230000
           END-IF.                                                      04240000
       P40100-EXIT.                                                     04250000
           EXIT.                                                        04260000
                                                                        04270000
       P40200-SUM-VARIANCE.                                             04280000
           COMPUTE WS-DEVIATION =                                       04290000
               WM-CURRENT-LOAD(LS-MX) - SR-AVERAGE-LOAD.                04300000
           COMPUTE WS-VARIANCE-SUM =                                    04310000
               WS-VARIANCE-SUM + (WS-DEVIATION * WS-DEVIATION).         04320000
           IF WS-DEVIATION < 0                                          04330000
               COMPUTE WS-DEVIATION = WS-DEVIATION * -1                 04340000
           END-IF.                                                      04350000
           IF WS-DEVIATION > WS-MAX-ABS-DEVIATION                       04360000
               MOVE WS-DEVIATION TO WS-MAX-ABS-DEVIATION                04370000
           END-IF.                                                      04380000
       P40200-EXIT.                                                     04390000
           EXIT.                                                        04400000
                                                                        04410000
      ***************************************************************** 04420000
      *    PARAGRAPH:  P40500-COMPUTE-SQRT                            * 04430000
      *    FUNCTION :  POPULATION STANDARD DEVIATION HAS NO INTRINSIC * 04440000
      *                SQUARE ROOT ON THIS COMPILER - NEWTON-RAPHSON  * 04450000
      *                ITERATION AGAINST WS-VARIANCE IS USED INSTEAD. * 04460000
      ***************************************************************** 04470000
                                                                        04480000
       P40500-COMPUTE-SQRT.                                             04490000
           MOVE WS-VARIANCE TO WS-SQRT-X.                               04500000
           IF WS-SQRT-X = 0                                             04510000
               MOVE 0 TO WS-SQRT-GUESS                                  04520000
           ELSE                                                         04530000
               COMPUTE WS-SQRT-GUESS = WS-SQRT-X / 2.                   04540000
               PERFORM P40510-SQRT-ITERATE THRU P40510-EXIT             04550000
                   VARYING WS-SUB1 FROM 1 BY 1                          04560000
                       UNTIL WS-SUB1 > WS-SQRT-ITERATIONS               04570000
           END-IF.                                                      04580000
       P40500-EXIT.                                                     04590000
           EXIT.                                                        04600000
                                                                        04610000
       P40510-SQRT-ITERATE.                                             04620000
           COMPUTE WS-SQRT-GUESS ROUNDED =                              04630000
               (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.       04640000
       P40510-EXIT.                                                     04650000
           EXIT.                                                        04660000
           EJECT                                                        04670000
      ***************************************************************** 04680000
      *    PARAGRAPH:  P50000-SKILL-COVERAGE                          * 04690000
      *    FUNCTION :  PER-SKILL COVERAGE / GAP REPORT AND TOTALS     * 04700000
      ***************************************************************** 04710000
                                                                        04720000
       P50000-SKILL-COVERAGE.                                           04730000
                                                                        04740000
           MOVE LS-SKILL-COUNT TO SR-TOTAL-SKILLS.                      04750000
                                                                        04760000
           PERFORM P50100-CHECK-ONE-SKILL THRU P50100-EXIT              04770000
               VARYING LS-SX FROM 1 BY 1                                04780000
                   UNTIL LS-SX > LS-SKILL-COUNT.                        04790000
                                                                        04800000
           IF SR-TOTAL-SKILLS = 0                                       04810000
               MOVE 100 TO SR-COVERAGE-RATE                             04820000
           ELSE                                                         04830000
               COMPUTE SR-COVERAGE-RATE ROUNDED =                       04840000
                   (SR-COVERED-SKILLS / SR-TOTAL-SKILLS) * 100          04850000
           END-IF.                                                      04860000
                                                                        04870000
       P50000-EXIT.                                                     04880000
           EXIT.                                                        04890000
                                                                        04900000
       P50100-CHECK-ONE-SKILL.                                          04910000
           MOVE 0 TO WS-HOLDER-COUNT.                                   04920000
           MOVE 0 TO WS-REQUIRED-COUNT.                                 04930000
                                                                        04940000
           PERFORM P50200-COUNT-HOLDERS THRU P50200-EXIT                04950000
               VARYING LS-MX FROM 1 BY 1                                04960000
                   UNTIL LS-MX > LS-MEMBER-COUNT.                       04970000
                                                                        04980000
           PERFORM P50300-COUNT-REQUIRING THRU P50300-EXIT              04990000
               VARYING LS-TX FROM 1 BY 1                                05000000
                   UNTIL LS-TX > LS-TASK-COUNT.                         05010000
                                                                        05020000
           IF WS-HOLDER-COUNT > 0                                       05030000
               ADD 1 TO SR-COVERED-SKILLS                               05040000
           END-IF.                                                      05050000
                                                                        05060000
           IF WS-REQUIRED-COUNT > 0 AND WS-HOLDER-COUNT = 0             05070000
               ADD 1 TO SR-GAP-SKILL-COUNT                              05080000
               MOVE WK-SKILL-NAME(LS-SX) TO                             05090000
                   SR-GAP-SKILL-NAME(SR-GAP-SKILL-COUNT)                05100000
           END-IF.                                                      05110000
       P50100-EXIT.                                                     05120000
           EXIT.                                                        05130000
                                                                        05140000
       P50200-COUNT-HOLDERS.                                            05150000
           SET WS-SKILL-FOUND TO FALSE.                                 05160000
           PERFORM P50210-MATCH-HOLDER THRU P50210-EXIT                 05170000
               VARYING WS-SUB2 FROM 1 BY 1                              05180000
                   UNTIL WS-SUB2 > WM-SKILL-COUNT(LS-MX)                05190000
                      OR WS-SKILL-FOUND.                                05200000
           IF WS-SKILL-FOUND                                            05210000
               ADD 1 TO WS-HOLDER-COUNT                                 05220000
           END-IF.                                                      05230000
       P50200-EXIT.                                                     05240000
           EXIT.                                                        05250000
                                                                        05260000
       P50210-MATCH-HOLDER.                                             05270000
           IF WM-SKILL-ID(LS-MX, WS-SUB2) = WK-SKILL-ID(LS-SX)          05280000
               SET WS-SKILL-FOUND TO TRUE                               05290000
           END-IF.                                                      05300000
       P50210-EXIT.                                                     05310000
           EXIT.                                                        05320000
                                                                        05330000
       P50300-COUNT-REQUIRING.                                          05340000
           SET WS-SKILL-FOUND TO FALSE.                                 05350000
           PERFORM P50310-MATCH-REQUIRED THRU P50310-EXIT               05360000
               VARYING WS-SUB2 FROM 1 BY 1                              05370000
                   UNTIL WS-SUB2 > WT-REQ-SKILL-COUNT(LS-TX)            05380000
                      OR WS-SKILL-FOUND.                                05390000
           IF WS-SKILL-FOUND                                            05400000
               ADD 1 TO WS-REQUIRED-COUNT                               05410000
           END-IF.                                                      05420000
       P50300-EXIT.                                                     05430000
           EXIT.                                                        05440000
                                                                        05450000
       P50310-MATCH-REQUIRED.                                           05460000
           IF WT-REQ-SKILL-ID(LS-TX, WS-SUB2) = WK-SKILL-ID(LS-SX)      05470000
               SET WS-SKILL-FOUND TO TRUE                               05480000
           END-IF.                                                      05490000
       P50310-EXIT.                                                     05500000
           EXIT.                                                        05510000
