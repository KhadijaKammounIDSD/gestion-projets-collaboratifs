      ******************************************************************00010000
      * TEAM MEMBER RECORD  --  LINE SEQUENTIAL (MEMBERS FILE)         *00020000
      *                                                                *00030000
      * ONE RECORD PER TEAM MEMBER.  CURRENT-LOAD AND REMAINING-HOURS  *00040000
      * ARE MAINTAINED IN THE IN-MEMORY MEMBER TABLE AS TASKS ARE      *00050000
      * ASSIGNED DURING THE RUN -- THE INPUT FILE ITSELF IS NEVER      *00060000
      * REWRITTEN.                                                    * 00070000
      ******************************************************************00080000
                                                                        00090000
       01  TAMS-MEMBER-RECORD.                                          00100000
           05  TM-MEMBER-ID            PIC 9(05).                       00110000
           05  TM-MEMBER-ID-A          REDEFINES                        00120000
               TM-MEMBER-ID            PIC X(05).                       00130000
           05  TM-FIRST-NAME           PIC X(20).                       00140000
           05  TM-LAST-NAME            PIC X(20).                       00150000
           05  TM-ROLE                 PIC X(15).                       00160000
           05  TM-CURRENT-LOAD         PIC S9(4)V99.                    00170000
           05  TM-WEEKLY-AVAIL         PIC S9(3)V99.                    00180000
           05  TM-REMAINING-HOURS      PIC S9(4)V99.                    00190000
           05  TM-AVAILABLE-FLAG       PIC X(01).                       00200000
               88  TM-IS-AVAILABLE             VALUE 'Y'.               00210000
               88  TM-NOT-AVAILABLE            VALUE 'N'.               00220000
           05  TM-SKILL-COUNT          PIC 9(02).                       00230000
           05  TM-SKILL-TABLE.                                          00240000
               10  TM-SKILL-ID         PIC 9(03)  OCCURS 10 TIMES.      00250000
           05  FILLER                  PIC X(03).                       00260000
