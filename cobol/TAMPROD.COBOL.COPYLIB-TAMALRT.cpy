      ******************************************************************00010000
      * ALERT OUTPUT RECORD  --  LINE SEQUENTIAL (ALERTOUT FILE)       *00020000
      *                                                                *00030000
      * BUILT BY TAMB01 (DEFENSIVE OVERLOAD CASE) AND BY TAMB02        *00040000
      * (OVERLOAD / URGENT-TASK / IMBALANCE / DELAY / SKILL-CONFLICT)  *00050000
      * AND WRITTEN BY TAMB01 IN TA-ALERT-ID ORDER.                    *00060000
      ******************************************************************00070000
                                                                        00080000
       01  TAMS-ALERT-RECORD.                                           00090000
           05  TA-ALERT-ID              PIC 9(05).                      00100000
           05  TA-ALERT-TYPE            PIC X(20).                      00110000
               88  TA-TYPE-OVERLOAD           VALUE                     00120000
                   'OVERLOAD            '.                              00130000
               88  TA-TYPE-URGENT-TASK        VALUE                     00140000
                   'URGENT-TASK         '.                              00150000
               88  TA-TYPE-IMBALANCE          VALUE                     00160000
                   'IMBALANCE           '.                              00170000
               88  TA-TYPE-DELAY              VALUE                     00180000
                   'DELAY               '.                              00190000
               88  TA-TYPE-SKILL-CONFLICT     VALUE                     00200000
                   'SKILL-CONFLICT      '.                              00210000
           05  TA-ALERT-SEVERITY        PIC X(08).                      00220000
               88  TA-SEV-HIGH                VALUE 'HIGH    '.         00230000
               88  TA-SEV-MEDIUM              VALUE 'MEDIUM  '.         00240000
               88  TA-SEV-LOW                 VALUE 'LOW     '.         00250000
           05  TA-ALERT-DATE            PIC 9(08).                      00260000
           05  TA-ALERT-DATE-R          REDEFINES                       00270000
               TA-ALERT-DATE.                                           00280000
               10  TA-AD-YEAR           PIC 9(04).                      00290000
               10  TA-AD-MONTH          PIC 9(02).                      00300000
               10  TA-AD-DAY            PIC 9(02).                      00310000
           05  TA-ALERT-MESSAGE         PIC X(100).                     00320000
           05  FILLER                   PIC X(02).                      00330000
